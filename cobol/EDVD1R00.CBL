000100******************************************************************
000200* FECHA       : 15/03/1987                                       *
000300* PROGRAMADOR : DANIEL RAMIREZ (PEDR)                            *
000400* APLICACION  : EVALUACION DOCENTE                                *
000500* PROGRAMA    : EDVD1R00                                         *
000600* TIPO        : BATCH (RUTINA DE SERVICIO)                       *
000700* DESCRIPCION : RUTINA COMUN PARA DESPLEGAR EL STATUS DE ARCHIVO *
000800*             : DE CUALQUIER PROGRAMA DEL APLICATIVO CUANDO UN   *
000900*             : OPEN/READ/WRITE/CLOSE REGRESA UN STATUS DISTINTO *
001000*             : DE LOS ESPERADOS.  NO DECIDE, SOLO INFORMA.      *
001100* ARCHIVOS    : NO APLICA (RECIBE DATOS POR LINKAGE)             *
001200* ACCION (ES) : N/A                                               *
001300* PROGRAMA(S) : NINGUNO (ES LLAMADA DESDE EDVD1B00)              *
001400* INSTALADO   : 15/03/1987                                       *
001500* BPM/RATIONAL: 100102                                           *
001600* NOMBRE      : DESPLIEGUE DE STATUS DE ARCHIVO EVALUACION DOCENTE*
001700* DESCRIPCION : ADAPTADA DE LA RUTINA DE TARJETA EMPRESARIAL PARA*
001800*               CONTROL DE ARCHIVOS DEL AREA ACADEMICA           *
001900******************************************************************
002000*               H I S T O R I A L   D E   C A M B I O S          *
002100******************************************************************
002200* 15/03/1987 PEDR  100102  CREACION INICIAL, ADAPTADA DE RUTINA  *
002300*                          DE TARJETA EMPRESARIAL                *
002400* 02/11/1988 PEDR  100340  SE AGREGA DESPLIEGUE DE LA LLAVE EN   *
002500*                          ERROR PARA FACILITAR EL DIAGNOSTICO   *
002600* 20/06/1991 EEDR  101220  SE ESTANDARIZA RETURN-CODE 91 CUANDO  *
002700*                          EL PROGRAMA LLAMADOR NO LO TRAE PUESTO*
002800* 10/01/1995 EEDR  109870  SE AGREGA DESPLIEGUE DE LOS CAMPOS FSE*
002900*                          PARA ERRORES EXTENDIDOS DE ARCHIVO    *
003000* 19/08/1998 PEDR  120030  AJUSTE Y2K: WKS-FECHA-RUTINA PASA DE  *
003100*                          9(06) A 9(08) (AAAAMMDD)              *
003200* 14/04/2003 DAR   150500  SE AGREGA WKS-FECHA-RUTINA-R PARA     *
003300*                          DESGLOSAR ANIO/MES/DIA EN DIAGNOSTICO *
003400* 05/09/2014 DAR   198820  SE AMPLIA WKS-MSJ-STATUS A X(60) POR  *
003500*                          NOMBRES DE ARCHIVO MAS LARGOS         *
003600* 14/01/2024 PEDR  231940  SE REUTILIZA LA RUTINA PARA EL NUEVO  *
003700*                          APLICATIVO DE EVALUACION DOCENTE      *
003800*                          (EDVD1B00), SIN CAMBIOS DE LOGICA     *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                     EDVD1R00.
004200 AUTHOR.                         DANIEL RAMIREZ.
004300 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
004400 DATE-WRITTEN.                   15/03/1987.
004500 DATE-COMPILED.
004600 SECURITY.                       USO INTERNO DEL APLICATIVO.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*               C A M P O S     D E     T R A B A J O            *
005500******************************************************************
005600 01  WKS-CAMPOS-RUTINA.
005700     05  WKS-FECHA-RUTINA          PIC 9(08)  VALUE ZEROES.
005800     05  WKS-VECES-LLAMADA         PIC 9(05)  COMP VALUE ZERO.
005900     05  WKS-MSJ-STATUS            PIC X(60)  VALUE SPACES.
006000     05  FILLER                    PIC X(02)  VALUE SPACES.
006100*    14/04/2003 DAR 150500 - DESGLOSE DE FECHA PARA DIAGNOSTICO
006200 01  WKS-FECHA-RUTINA-R REDEFINES WKS-FECHA-RUTINA.                 150500
006300     05  WKS-ANIO-RUTINA           PIC 9(04).
006400     05  WKS-MES-RUTINA            PIC 9(02).
006500     05  WKS-DIA-RUTINA            PIC 9(02).
006600*    05/09/2014 DAR 198820 - PARTE EL MENSAJE EN DOS MITADES
006700*    PARA EL CASO DE DESPLIEGUES ABREVIADOS EN CONSOLA
006800 01  WKS-MSJ-STATUS-R REDEFINES WKS-MSJ-STATUS.                     198820
006900     05  WKS-MSJ-STATUS-1RA-MITAD PIC X(30).
007000     05  WKS-MSJ-STATUS-2DA-MITAD PIC X(30).
007100 LINKAGE SECTION.
007200 01  LK-PROGRAMA                  PIC X(08).
007300 01  LK-ARCHIVO                   PIC X(08).
007400 01  LK-ACCION                    PIC X(10).
007500 01  LK-LLAVE                     PIC X(32).
007600*    02/11/1988 PEDR 100340 - DESGLOSE DE LA LLAVE PARA EL CASO
007700*    DE LLAVES COMPUESTAS (DOCUMENTO + PERIODO)
007800 01  LK-LLAVE-R REDEFINES LK-LLAVE.                                 100340
007900     05  LK-LLAVE-PRIMARIA         PIC X(16).
008000     05  LK-LLAVE-SECUNDARIA       PIC X(16).
008100 01  LK-FILE-STATUS               PIC 9(02).
008200 01  LK-FILE-STATUS-EXT.
008300     05  LK-FSE-RETURN             PIC S9(4) COMP-5.
008400     05  LK-FSE-FUNCTION           PIC S9(4) COMP-5.
008500     05  LK-FSE-FEEDBACK           PIC S9(4) COMP-5.
008600     05  FILLER                    PIC X(02).
008700******************************************************************
008800 PROCEDURE DIVISION USING LK-PROGRAMA LK-ARCHIVO LK-ACCION
008900                           LK-LLAVE LK-FILE-STATUS
009000                           LK-FILE-STATUS-EXT.
009100******************************************************************
009200 000-PRINCIPAL SECTION.
009300     ADD      1            TO WKS-VECES-LLAMADA
009400     ACCEPT   WKS-FECHA-RUTINA FROM DATE YYYYMMDD
009500     PERFORM  ARMA-MENSAJE
009600     PERFORM  DESPLIEGA-MENSAJE
009700*    20/06/1991 EEDR 101220 - RETURN-CODE 91 POR DEFECTO
009800     IF RETURN-CODE = ZERO                                          101220
009900        MOVE   91            TO RETURN-CODE
010000     END-IF
010100     GOBACK.
010200 000-PRINCIPAL-E. EXIT.
010300
010400 ARMA-MENSAJE SECTION.
010500     MOVE     SPACES        TO WKS-MSJ-STATUS
010600     STRING   LK-PROGRAMA   DELIMITED BY SPACE
010700              ' ARCHIVO '   DELIMITED BY SIZE
010800              LK-ARCHIVO    DELIMITED BY SPACE
010900              ' ACCION '    DELIMITED BY SIZE
011000              LK-ACCION     DELIMITED BY SPACE
011100              INTO WKS-MSJ-STATUS
011200     END-STRING.
011300 ARMA-MENSAJE-E. EXIT.
011400
011500 DESPLIEGA-MENSAJE SECTION.
011600     DISPLAY  '*EDVD1R00* ' WKS-FECHA-RUTINA ' ' WKS-MSJ-STATUS
011700              UPON CONSOLE
011800     DISPLAY  '*EDVD1R00* FILE STATUS: ' LK-FILE-STATUS
011900              ' LLAVE: ' LK-LLAVE
012000              UPON CONSOLE
012100*    10/01/1995 EEDR 109870 - DESPLIEGUE DE CAMPOS FSE
012200     IF LK-FSE-RETURN NOT = ZERO                                    109870
012300        DISPLAY '*EDVD1R00* FSE-RETURN: ' LK-FSE-RETURN
012400                 ' FSE-FUNCTION: ' LK-FSE-FUNCTION
012500                 ' FSE-FEEDBACK: ' LK-FSE-FEEDBACK
012600                 UPON CONSOLE
012700     END-IF.
012800 DESPLIEGA-MENSAJE-E. EXIT.
