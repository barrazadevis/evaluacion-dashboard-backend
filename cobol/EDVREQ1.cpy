000100******************************************************************
000200*    COPY       :  EDVREQ1                                       *
000300*    APLICACION :  EVALUACION DOCENTE                            *
000400*    DESCRIPCION:  LAYOUT DE LA SOLICITUD DE REPORTE (ARCHIVO    *
000500*                  REQUESTS).  EL DRIVER TRAE UN DOCUMENTO DE    *
000600*                  DOCENTE POR LINEA, CON PERIODO OPCIONAL.      *
000700******************************************************************
000800* FECHA       : 14/01/2024                                       *
000900* PROGRAMADOR : DANIEL RAMIREZ (PEDR)                            *
001000* CAMBIO      : CREACION INICIAL DEL LAYOUT                      *
001100******************************************************************
001200 01  REG-SOLICITUD.
001300     05  SOL-DOCENTE-DOC           PIC X(12).
001400     05  SOL-PERIODO               PIC X(06).
001500         88  SOL-TODOS-PERIODOS        VALUE SPACES.
001600     05  FILLER                    PIC X(12).
