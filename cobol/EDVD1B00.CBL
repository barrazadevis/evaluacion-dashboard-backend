000100******************************************************************
000200* FECHA       : 10/06/1989                                       *
000300* PROGRAMADOR : DANIEL RAMIREZ (DAR)                             *
000400* APLICACION  : EVALUACION DOCENTE                               *
000500* PROGRAMA    : EDVD1B00                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EL CATALOGO DE PREGUNTAS Y LAS EVALUACIONES*
000800*             : DE DOCENTES, ATIENDE EL ARCHIVO DE SOLICITUDES Y *
000900*             : EMITE LOS REPORTES DE RESUMEN, DETALLE, MEJORA   *
001000*             : Y DIRECTORIO POR DOCENTE/PERIODO/EVALUADOR.      *
001100* ARCHIVOS    : QUESTIONS=I,EVALS=I,REQUESTS=I,SUMMARY-RPT=O,    *
001200*             : DETAIL-RPT=O,MEJORA-RPT=O,DIRECTORY-RPT=O        *
001300* ACCION (ES) : N=CARGA, P=PROCESA SOLICITUD, D=DIRECTORIO       *
001400* PROGRAMA(S) : EDVD1R00                                         *
001500* CANAL       : PROCESO BATCH NOCTURNO                           *
001600* INSTALADO   : 10/06/1989                                       *
001700* BPM/RATIONAL: 080310                                           *
001800* NOMBRE      : EVALUACION DE DESEMPENO DOCENTE                  *
001900* DESCRIPCION : RUTINA DE REPORTE BATCH DEL AREA ACADEMICA,      *
002000*               REUTILIZADA DESDE 2024 PARA EVALUACION DOCENTE   *
002100******************************************************************
002200*               H I S T O R I A L   D E   C A M B I O S          *
002300******************************************************************
002400* 10/06/1989 DAR   080310  CREACION INICIAL - RUTINA DE REPORTE  *
002500*                          BATCH DEL AREA ACADEMICA (CONTROL DE  *
002600*                          NOTAS)                                *
002700* 14/02/1992 DAR   080990  SOPORTE PARA VARIOS ARCHIVOS DE       *
002800*                          SALIDA EN EL MISMO PASO BATCH         *
002900* 19/08/1998 PEDR  120031  AJUSTE Y2K: CAMPOS DE FECHA DEL       *
003000*                          SISTEMA PASAN A 9(08) (AAAAMMDD)      *
003100* 23/11/2001 EEDR  141200  SE ESTANDARIZA EL MANEJO DE FILE      *
003200*                          STATUS CON LA RUTINA EDVD1R00         *
003300* 14/01/2024 PEDR  231940  SE REUTILIZA LA RUTINA PARA EL NUEVO  *
003400*                          APLICATIVO DE EVALUACION DOCENTE      *
003500*                          (CREACION DEL PROGRAMA EDVD1B00)      *
003600* 22/01/2024 PEDR  231940  SE AGREGA CALCULO DE PROMEDIO POR     *
003700*                          CATEGORIA Y POR EVALUADOR (U2)        *
003800* 02/02/2024 PEDR  231940  SE AMPLIA RESPUESTAS DE 30 A 40 POR   *
003900*                          CRECIMIENTO DEL CATALOGO (REQ.EEDR118)*
004000* 11/02/2024 DAR   232010  SE AGREGA REPORTE DE DETALLE (U3)     *
004100* 26/02/2024 DAR   232010  SE AGREGA PROPUESTA DE MEJORA (U4) Y  *
004200*                          TABLA DE PALABRAS CLAVE POR CATEGORIA *
004300* 05/03/2024 DAR   232215  SE AGREGA DIRECTORIO DE DOCENTES,     *
004400*                          PERIODOS Y EVALUADORES (U5)           *
004500* 18/03/2024 DAR   232215  SE UNIFICA EL REPORTE DE RESUMEN CON  *
004600*                          ESTADO CUALITATIVO Y MEJORA (U6)      *
004700* 02/04/2024 PEDR  232390  CORRECCION: LAS CATEGORIAS EN CERO NO *
004800*                          ENTRAN AL PROMEDIO SUPERIOR (R4)      *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.                     EDVD1B00.
005200 AUTHOR.                         DANIEL RAMIREZ.
005300 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
005400 DATE-WRITTEN.                   10/06/1989.
005500 DATE-COMPILED.
005600 SECURITY.                       USO INTERNO DEL APLICATIVO.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT QUESTIONS ASSIGN TO QUESTIONS
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-QUESTIONS.
006600
006700     SELECT EVALS ASSIGN TO EVALS
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-EVALS.
007000
007100     SELECT REQUESTS ASSIGN TO REQUESTS
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS FS-REQUESTS.
007400
007500     SELECT SUMMARY-RPT ASSIGN TO SUMMARY-RPT
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-SUMMARY-RPT.
007800
007900     SELECT DETAIL-RPT ASSIGN TO DETAIL-RPT
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-DETAIL-RPT.
008200
008300     SELECT MEJORA-RPT ASSIGN TO MEJORA-RPT
008400            ORGANIZATION  IS LINE SEQUENTIAL
008500            FILE STATUS   IS FS-MEJORA-RPT.
008600
008700     SELECT DIRECTORY-RPT ASSIGN TO DIRECTORY-RPT
008800            ORGANIZATION  IS LINE SEQUENTIAL
008900            FILE STATUS   IS FS-DIRECTORY-RPT.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300******************************************************************
009400*               D E F I N I C I O N   D E   A R C H I V O S      *
009500******************************************************************
009600*   CATALOGO DE PREGUNTAS DE LA ENCUESTA DE EVALUACION DOCENTE.
009700 FD  QUESTIONS
009800     RECORDING MODE IS F.
009900     COPY EDVCAT1.
010000
010100*   EVALUACIONES DE DOCENTES RECIBIDAS (VARIOS ARCHIVOS EN
010200*   ORDEN DE NOMBRE CONCATENADOS POR EL JCL ANTES DE ESTE PASO).
010300 FD  EVALS
010400     RECORDING MODE IS F.
010500     COPY EDVEVL1.
010600
010700*   SOLICITUDES DE REPORTE: DOCUMENTO DEL DOCENTE Y PERIODO
010800*   OPCIONAL, UNA POR LINEA.
010900 FD  REQUESTS
011000     RECORDING MODE IS F.
011100     COPY EDVREQ1.
011200
011300*   REPORTE DE RESUMEN / PROFESOR (U2 + U6).
011400 FD  SUMMARY-RPT
011500     RECORDING MODE IS F.
011600 01  REG-SUMMARY-RPT               PIC X(132).
011700
011800*   REPORTE DE DETALLE DE RESPUESTAS (U3).
011900 FD  DETAIL-RPT
012000     RECORDING MODE IS F.
012100 01  REG-DETAIL-RPT                PIC X(132).
012200
012300*   REPORTE DE PROPUESTA DE MEJORA (U4).
012400 FD  MEJORA-RPT
012500     RECORDING MODE IS F.
012600 01  REG-MEJORA-RPT                PIC X(132).
012700
012800*   REPORTE DE DIRECTORIO DOCENTES/PERIODOS/EVALUADORES (U5).
012900 FD  DIRECTORY-RPT
013000     RECORDING MODE IS F.
013100 01  REG-DIRECTORY-RPT             PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400******************************************************************
013500*               C A M P O S     D E     T R A B A J O            *
013600******************************************************************
013700 01  WKS-PROGRAMA-ACTUAL           PIC X(08) VALUE 'EDVD1B00'.
013800 01  WKS-FECHA-SISTEMA             PIC 9(08) VALUE ZEROES.
013900 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
014000     05  WKS-ANIO-SIS               PIC 9(04).
014100     05  WKS-MES-SIS                PIC 9(02).
014200     05  WKS-DIA-SIS                PIC 9(02).
014300 01  WKS-FECHA-EDITADA             PIC X(10) VALUE SPACES.
014400
014500 01  WKS-STATUS-ARCHIVOS.
014600     05  FS-QUESTIONS               PIC 9(02) VALUE ZEROES.
014700     05  FS-EVALS                   PIC 9(02) VALUE ZEROES.
014800     05  FS-REQUESTS                PIC 9(02) VALUE ZEROES.
014900     05  FS-SUMMARY-RPT             PIC 9(02) VALUE ZEROES.
015000     05  FS-DETAIL-RPT              PIC 9(02) VALUE ZEROES.
015100     05  FS-MEJORA-RPT              PIC 9(02) VALUE ZEROES.
015200     05  FS-DIRECTORY-RPT           PIC 9(02) VALUE ZEROES.
015300     05  FILLER                     PIC X(02) VALUE SPACES.
015400
015500 01  WKS-FSE-GENERICO.
015600     05  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
015700     05  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
015800     05  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
015900     05  FILLER                    PIC X(02) VALUE SPACES.
016000
016100 01  WKS-DATOS-ERROR.
016200     05  WKS-ARCHIVO-ERROR          PIC X(14) VALUE SPACES.
016300     05  WKS-ACCION-ERROR           PIC X(10) VALUE SPACES.
016400     05  WKS-LLAVE-ERROR            PIC X(32) VALUE SPACES.
016500     05  WKS-FS-GENERICO            PIC 9(02) VALUE ZERO.
016600     05  FILLER                     PIC X(02) VALUE SPACES.
016700
016800 01  WKS-BANDERAS.
016900     05  WKS-FIN-CATALOGO           PIC X(01) VALUE 'N'.
017000         88  FIN-CATALOGO                      VALUE 'S'.
017100     05  WKS-FIN-EVALS              PIC X(01) VALUE 'N'.
017200         88  FIN-EVALS                          VALUE 'S'.
017300     05  WKS-FIN-REQUESTS           PIC X(01) VALUE 'N'.
017400         88  FIN-REQUESTS                       VALUE 'S'.
017500     05  WKS-CATEGORIA-ENCONTRADA   PIC X(01) VALUE 'N'.
017600         88  CATEGORIA-ENCONTRADA               VALUE 'S'.
017700     05  WKS-EVAL-ID-DUPLICADO      PIC X(01) VALUE 'N'.
017800         88  EVAL-ID-DUPLICADO                  VALUE 'S'.
017900     05  WKS-PERIODO-VALIDO         PIC X(01) VALUE 'N'.
018000         88  PERIODO-VALIDO                     VALUE 'S'.
018100     05  WKS-CAT-FLAGEADA           PIC X(01) VALUE 'N'.
018200         88  HAY-CATEGORIAS-FLAGEADAS           VALUE 'S'.
018300     05  WKS-PROF-EXISTE            PIC X(01) VALUE 'N'.
018400         88  PROF-EXISTE                        VALUE 'S'.
018500     05  WKS-PER-EXISTE             PIC X(01) VALUE 'N'.
018600         88  PER-EXISTE                         VALUE 'S'.
018700     05  WKS-ACT-EXISTE             PIC X(01) VALUE 'N'.
018800         88  ACT-EXISTE                         VALUE 'S'.
018900     05  WKS-PREGUNTA-ENCONTRADA    PIC X(01) VALUE 'N'.
019000         88  PREGUNTA-ENCONTRADA                VALUE 'S'.
019100     05  WKS-CORTO-ENCONTRADO       PIC X(01) VALUE 'N'.
019200         88  CORTO-ENCONTRADO                   VALUE 'S'.
019300     05  FILLER                     PIC X(01) VALUE SPACES.
019400
019500 01  WKS-CAT-CORTO-ACTUAL           PIC X(40) VALUE SPACES.
019600
019700 01  WKS-CONTADORES.
019800     05  WKS-REGISTROS-SALTADOS     PIC 9(05) COMP VALUE ZERO.
019900     05  FILLER                     PIC X(02) VALUE SPACES.
020000
020100 01  WKS-MAXIMOS.
020200     05  WKS-MAX-PREGUNTAS          PIC 9(02) COMP VALUE 50.
020300     05  WKS-MAX-EVALUACIONES       PIC 9(05) COMP VALUE 500.
020400     05  WKS-MAX-PROFESORES         PIC 9(03) COMP VALUE 500.
020500     05  WKS-MAX-PERIODOS           PIC 9(02) COMP VALUE 50.
020600     05  WKS-MAX-ACTORES            PIC 9(02) COMP VALUE 20.
020700     05  FILLER                     PIC X(02) VALUE SPACES.
020800
020900******************************************************************
021000*            T A B L A   D E   C A T E G O R I A S               *
021100******************************************************************
021200 01  WKS-TOTAL-CATEGORIAS          PIC 9(02) COMP VALUE 10.
021300 01  TABLA-CATEGORIAS.
021400     05  CAT-ENTRADA OCCURS 10 TIMES INDEXED BY CAT-IDX.
021500         10  CAT-CODIGO              PIC X(02).
021600         10  CAT-NOMBRE              PIC X(60).
021700         10  CAT-CORTO               PIC X(22).
021800         10  FILLER                  PIC X(02).
021900
022000*    18/03/2024 DAR 232215 - ORDEN ALFABETICO DEL NOMBRE PARA
022100*    IMPRIMIR LA TABLA DE CATEGORIAS EN EL RESUMEN (CT NO IMPRIME)
022200 01  WKS-ORDEN-CATEGORIAS.                                          232215
022300     05  FILLER                      PIC 9(02) VALUE 04.
022400     05  FILLER                      PIC 9(02) VALUE 05.
022500     05  FILLER                      PIC 9(02) VALUE 02.
022600     05  FILLER                      PIC 9(02) VALUE 06.
022700     05  FILLER                      PIC 9(02) VALUE 09.
022800     05  FILLER                      PIC 9(02) VALUE 07.
022900     05  FILLER                      PIC 9(02) VALUE 03.
023000     05  FILLER                      PIC 9(02) VALUE 01.
023100     05  FILLER                      PIC 9(02) VALUE 08.
023200 01  TABLA-ORDEN-CAT REDEFINES WKS-ORDEN-CATEGORIAS.
023300     05  ORD-CAT-IDX OCCURS 9 TIMES  PIC 9(02).
023400 01  WKS-TOTAL-ORDEN-CAT           PIC 9(02) COMP VALUE 9.
023500
023600******************************************************************
023700*            T A B L A   D E   P R E G U N T A S                 *
023800******************************************************************
023900 01  WKS-TOTAL-PREGUNTAS           PIC 9(02) COMP VALUE ZERO.
024000 01  TABLA-PREGUNTAS.
024100     05  PREG-ENTRADA OCCURS 50 TIMES INDEXED BY PREG-IDX.
024200         10  TPR-CODIGO              PIC X(08).
024300         10  TPR-CATEGORIA           PIC X(02).
024400         10  TPR-TEXTO               PIC X(120).
024500         10  TPR-TEXTO-MAYUS         PIC X(120).
024600         10  FILLER                  PIC X(02).
024700
024800******************************************************************
024900*            T A B L A   D E   E V A L U A C I O N E S           *
025000*            (ARREGLO MAESTRO EN MEMORIA, U1)                    *
025100******************************************************************
025200 01  WKS-TOTAL-EVALUACIONES        PIC 9(05) COMP VALUE ZERO.
025300 01  TABLA-EVALUACIONES.
025400     05  EVA-ENTRADA OCCURS 500 TIMES INDEXED BY EVA-IDX.
025500         10  TEV-EVAL-ID             PIC X(10).
025600         10  TEV-DOCENTE-DOC         PIC X(12).
025700         10  TEV-DOCENTE-NOMBRE      PIC X(40).
025800         10  TEV-PERIODO             PIC X(06).
025900         10  TEV-TIPO-FORM           PIC X(20).
026000         10  TEV-RESP OCCURS 40 TIMES INDEXED BY RES-IDX.
026100             15  TRE-CODIGO            PIC X(08).
026200             15  TRE-SCORE             PIC 9(01)V99.
026300             15  TRE-FLAG              PIC X(01).
026400                 88  TRE-OK                     VALUE 'Y'.
026500             15  TRE-CATEGORIA         PIC X(02).
026600             15  TRE-TEXTO-PREGUNTA    PIC X(120).
026700             15  FILLER                PIC X(01).
026800
026900******************************************************************
027000*     D I R E C T O R I O S   (U5) - DOCENTES/PERIODOS/ACTORES   *
027100******************************************************************
027200 01  WKS-TOTAL-PROFESORES          PIC 9(03) COMP VALUE ZERO.
027300 01  TABLA-PROFESORES.
027400     05  PRF-ENTRADA OCCURS 500 TIMES INDEXED BY PRF-IDX.
027500         10  TPF-DOCUMENTO           PIC X(12).
027600         10  TPF-NOMBRE              PIC X(40).
027700         10  TPF-CONTADOR            PIC 9(05) COMP.
027800         10  FILLER                  PIC X(02).
027900
028000 01  WKS-TOTAL-PERIODOS             PIC 9(02) COMP VALUE ZERO.
028100 01  TABLA-PERIODOS.
028200     05  PER-ENTRADA OCCURS 50 TIMES INDEXED BY PER-IDX.
028300         10  TPE-PERIODO             PIC X(06).
028400         10  TPE-CONTADOR            PIC 9(05) COMP.
028500         10  FILLER                  PIC X(02).
028600
028700 01  WKS-TOTAL-ACTORES              PIC 9(02) COMP VALUE ZERO.
028800 01  TABLA-ACTORES.
028900     05  ACT-ENTRADA OCCURS 20 TIMES INDEXED BY ACT-IDX.
029000         10  TAC-TIPO                PIC X(20).
029100         10  TAC-CONTADOR            PIC 9(05) COMP.
029200         10  FILLER                  PIC X(02).
029300
029400******************************************************************
029500*      P E R I O D O   D E   T R A B A J O   ( R 2 )             *
029600******************************************************************
029700 01  WKS-PERIODO-TRABAJO            PIC X(06).
029800 01  WKS-PERIODO-TRABAJO-R REDEFINES WKS-PERIODO-TRABAJO.
029900     05  WKS-PER-ANIO                PIC 9(04).
030000     05  WKS-PER-GUION               PIC X(01).
030100     05  WKS-PER-SEM                 PIC 9(01).
030200
030300******************************************************************
030400*      S O L I C I T U D   E N   P R O C E S O   ( U 2 - U 6 )   *
030500******************************************************************
030600 01  WKS-SOLICITUD-DOC              PIC X(12) VALUE SPACES.
030700 01  WKS-SOLICITUD-PER              PIC X(06) VALUE SPACES.
030800 01  WKS-SOLICITUD-TODOS            PIC X(01) VALUE 'N'.
030900     88  SOLICITUD-TODOS-PERIODOS              VALUE 'S'.
031000
031100******************************************************************
031200*      S E L E C C I O N   D E   E V A L U A C I O N E S         *
031300*      (INDICES DE TABLA-EVALUACIONES PARA EL DOCENTE/PERIODO)   *
031400******************************************************************
031500 01  WKS-TOTAL-SELECCION            PIC 9(05) COMP VALUE ZERO.
031600 01  TABLA-SELECCION.
031700     05  SEL-ENTRADA OCCURS 500 TIMES INDEXED BY SEL-IDX.
031800         10  SEL-EVA-NUM             PIC 9(05) COMP.
031900         10  SEL-PROM-GENERAL        PIC 9(01)V99 VALUE ZERO.
032000         10  FILLER                  PIC X(02).
032100
032200******************************************************************
032300*      A C U M U L A D O R E S   U 2  ( P R O M E D I O S )      *
032400******************************************************************
032500 01  WKS-ACUM-GENERAL.
032600     05  WKS-SUMA-PROM-EVAL          PIC S9(05)V99 COMP-3 VALUE 0.
032700     05  WKS-CANT-EVAL-VALIDA        PIC 9(05) COMP VALUE ZERO.
032800     05  WKS-PROMEDIO-GENERAL        PIC 9(01)V99 VALUE ZERO.
032900     05  WKS-TOTAL-EVALS-PROF        PIC 9(05) COMP VALUE ZERO.
033000     05  FILLER                     PIC X(02) VALUE SPACES.
033100
033200 01  WKS-EVAL-ACTUAL.
033300     05  WKS-SUMA-RESP-EVAL          PIC S9(05)V99 COMP-3 VALUE 0.
033400     05  WKS-CANT-RESP-EVAL          PIC 9(05) COMP VALUE ZERO.
033500     05  WKS-PROM-EVAL-ACTUAL        PIC 9(01)V99 VALUE ZERO.
033600     05  FILLER                     PIC X(02) VALUE SPACES.
033700
033800 01  TABLA-CAT-PROMEDIO.
033900     05  CATP-ENTRADA OCCURS 10 TIMES INDEXED BY CATP-IDX.
034000         10  CATP-SUMA               PIC S9(05)V99 COMP-3.
034100         10  CATP-CONTADOR           PIC 9(05) COMP.
034200         10  CATP-PROMEDIO           PIC 9(01)V99.
034300         10  FILLER                  PIC X(02).
034400
034500 01  WKS-CAT-EVAL-ACTUAL.
034600     05  WKS-SUMA-CAT-EVAL           PIC S9(05)V99 COMP-3 VALUE 0.
034700     05  WKS-CANT-CAT-EVAL           PIC 9(05) COMP VALUE ZERO.
034800     05  WKS-PROM-CAT-EVAL           PIC 9(01)V99 VALUE ZERO.
034900     05  FILLER                     PIC X(02) VALUE SPACES.
035000
035100 01  WKS-TOTAL-ACTOR-PROF           PIC 9(02) COMP VALUE ZERO.
035200 01  TABLA-ACTOR-PROF.
035300     05  ACTP-ENTRADA OCCURS 20 TIMES INDEXED BY ACTP-IDX.
035400         10  ACTP-TIPO               PIC X(20).
035500         10  ACTP-SUMA               PIC S9(05)V99 COMP-3.
035600         10  ACTP-CONTADOR           PIC 9(05) COMP.
035700         10  ACTP-PROMEDIO           PIC 9(01)V99.
035800         10  FILLER                  PIC X(02).
035900
036000******************************************************************
036100*      A C U M U L A D O R E S   U 4  ( P R O M   P L A N O )
036200******************************************************************
036300 01  TABLA-CAT-FLAT.
036400     05  CATF-ENTRADA OCCURS 10 TIMES INDEXED BY CATF-IDX.
036500         10  CATF-SUMA               PIC S9(07)V99 COMP-3.
036600         10  CATF-CONTADOR           PIC 9(07) COMP.
036700         10  CATF-PROMEDIO           PIC 9(01)V99.
036800         10  CATF-BAJA               PIC X(01).
036900             88  CATF-CATEGORIA-BAJA        VALUE 'S'.
037000         10  FILLER                  PIC X(02).
037100
037200 01  TABLA-PREG-FLAT.
037300     05  PREGF-ENTRADA OCCURS 50 TIMES INDEXED BY PREGF-IDX.
037400         10  PREGF-SUMA              PIC S9(05)V99 COMP-3.
037500         10  PREGF-CONTADOR          PIC 9(05) COMP.
037600         10  PREGF-PROMEDIO          PIC 9(01)V99.
037700         10  PREGF-BAJA              PIC X(01).
037800             88  PREGF-PREGUNTA-BAJA        VALUE 'S'.
037900         10  FILLER                  PIC X(02).
038000
038100 01  WKS-TOTAL-MEJORA               PIC 9(02) COMP VALUE ZERO.
038200 01  TABLA-MEJORA.
038300     05  MEJ-ENTRADA OCCURS 50 TIMES INDEXED BY MEJ-IDX.
038400         10  MEJ-PREG-NUM            PIC 9(02) COMP.
038500         10  FILLER                  PIC X(02).
038600
038700 01  WKS-ORDENA-MEJORA.
038800     05  WKS-MEJ-I                   PIC 9(02) COMP VALUE ZERO.
038900     05  WKS-MEJ-J                   PIC 9(02) COMP VALUE ZERO.
039000     05  WKS-MEJ-LIMITE              PIC 9(02) COMP VALUE ZERO.
039100     05  WKS-MEJ-TEMP                PIC 9(02) COMP VALUE ZERO.
039200     05  WKS-MEJ-J-MAS-1             PIC 9(02) COMP VALUE ZERO.
039300     05  FILLER                     PIC X(02) VALUE SPACES.
039400
039500 01  WKS-ORDENA-PERIODOS.
039600     05  WKS-PER-I                   PIC 9(02) COMP VALUE ZERO.
039700     05  WKS-PER-J                   PIC 9(02) COMP VALUE ZERO.
039800     05  WKS-PER-LIMITE              PIC 9(02) COMP VALUE ZERO.
039900     05  WKS-PER-J-MAS-1             PIC 9(02) COMP VALUE ZERO.
040000     05  WKS-PER-TEMP-PERIODO        PIC X(06) VALUE SPACES.
040100     05  WKS-PER-TEMP-CONTADOR       PIC 9(05) COMP VALUE ZERO.
040200     05  FILLER                     PIC X(02) VALUE SPACES.
040300
040400 01  WKS-RECOMENDACION-TEXTO        PIC X(200) VALUE SPACES.
040500 01  WKS-TEXTO-BUSQUEDA             PIC X(120) VALUE SPACES.
040600 01  WKS-POSICION-CLAVE             PIC 9(03) COMP VALUE ZERO.
040700
040800******************************************************************
040900*      C A M P O S   E D I T A D O S   P A R A   R E P O R T E S *
041000******************************************************************
041100 01  WKS-EDIT-PROMEDIO              PIC Z9.99.
041200 01  WKS-ESTADO-TEXTO               PIC X(16) VALUE SPACES.
041300
041400******************************************************************
041500*      I M P R E S I O N   -   R E P O R T E   R E S U M E N     *
041600******************************************************************
041700 01  WKS-LINEA-RESUMEN                PIC X(132) VALUE SPACES.
041800 01  WKS-LIN-RES-ENCAB REDEFINES WKS-LINEA-RESUMEN.
041900     05  LRE-FILLER1                   PIC X(02).
042000     05  LRE-ETIQUETA                  PIC X(11).
042100     05  LRE-DOCUMENTO                 PIC X(12).
042200     05  LRE-FILLER2                   PIC X(02).
042300     05  LRE-NOMBRE                     PIC X(40).
042400     05  LRE-FILLER3                   PIC X(02).
042500     05  LRE-PERIODO-LIT                PIC X(20).
042600     05  LRE-TOTAL-LIT                  PIC X(18).
042700     05  LRE-TOTAL-EVAL                  PIC ZZZZ9.
042800     05  FILLER                         PIC X(20).
042900 01  WKS-LIN-RES-PROM REDEFINES WKS-LINEA-RESUMEN.
043000     05  LRP-FILLER1                   PIC X(02).
043100     05  LRP-LIT-PROM                   PIC X(18).
043200     05  LRP-VALOR                      PIC Z9.99.
043300     05  LRP-FILLER2                    PIC X(03).
043400     05  LRP-LIT-ESTADO                 PIC X(09).
043500     05  LRP-ESTADO                     PIC X(16).
043600     05  FILLER                         PIC X(82).
043700 01  WKS-LIN-RES-CATH REDEFINES WKS-LINEA-RESUMEN.
043800     05  LRCH-FILLER                   PIC X(02).
043900     05  LRCH-CATEGORIA                 PIC X(40).
044000     05  LRCH-PROMEDIO                  PIC X(10).
044100     05  LRCH-CONTADOR                  PIC X(10).
044200     05  FILLER                         PIC X(70).
044300 01  WKS-LIN-RES-CAT REDEFINES WKS-LINEA-RESUMEN.
044400     05  LRC-FILLER                    PIC X(02).
044500     05  LRC-CATEGORIA                   PIC X(40).
044600     05  LRC-PROMEDIO                    PIC Z9.99.
044700     05  LRC-FILLER2                     PIC X(04).
044800     05  LRC-CONTADOR                    PIC ZZZZ9.
044900     05  FILLER                          PIC X(77).
045000 01  WKS-LIN-RES-ACT REDEFINES WKS-LINEA-RESUMEN.
045100     05  LRA-FILLER                    PIC X(02).
045200     05  LRA-TIPO                        PIC X(20).
045300     05  LRA-PROMEDIO                    PIC Z9.99.
045400     05  LRA-FILLER2                     PIC X(04).
045500     05  LRA-CONTADOR                    PIC ZZZZ9.
045600     05  FILLER                          PIC X(97).
045700 01  WKS-LIN-RES-MEJ-CAT REDEFINES WKS-LINEA-RESUMEN.
045800     05  LRMC-FILLER                   PIC X(02).
045900     05  LRMC-LIT                       PIC X(11).
046000     05  LRMC-CATEGORIA                  PIC X(60).
046100     05  LRMC-LIT2                       PIC X(10).
046200     05  LRMC-PROMEDIO                   PIC Z9.99.
046300     05  FILLER                          PIC X(44).
046400 01  WKS-LIN-RES-MEJ-REC REDEFINES WKS-LINEA-RESUMEN.
046500     05  LRMR-FILLER                   PIC X(04).
046600     05  LRMR-RECOMENDACION              PIC X(120).
046700     05  FILLER                          PIC X(08).
046800 01  WKS-LIN-RES-MSG REDEFINES WKS-LINEA-RESUMEN.
046900     05  LRM-FILLER                    PIC X(02).
047000     05  LRM-MENSAJE                     PIC X(80).
047100     05  FILLER                          PIC X(50).
047200
047300******************************************************************
047400*      I M P R E S I O N   -   R E P O R T E   D E T A L L E     *
047500******************************************************************
047600 01  WKS-LINEA-DETALLE                PIC X(132) VALUE SPACES.
047700 01  WKS-LIN-DET-ENCAB REDEFINES WKS-LINEA-DETALLE.
047800     05  LDE-FILLER1                   PIC X(02).
047900     05  LDE-ETIQUETA                  PIC X(11).
048000     05  LDE-DOCUMENTO                  PIC X(12).
048100     05  LDE-FILLER2                    PIC X(02).
048200     05  LDE-NOMBRE                      PIC X(40).
048300     05  FILLER                         PIC X(65).
048400 01  WKS-LIN-DET-CUERPO REDEFINES WKS-LINEA-DETALLE.
048500     05  LDC-FILLER1                   PIC X(02).
048600     05  LDC-CODIGO                     PIC X(08).
048700     05  LDC-FILLER2                    PIC X(02).
048800     05  LDC-CATEGORIA                   PIC X(40).
048900     05  LDC-FILLER3                    PIC X(02).
049000     05  LDC-SCORE                       PIC X(05).
049100     05  LDC-FILLER4                    PIC X(02).
049200     05  LDC-FORM-TIPO                   PIC X(20).
049300     05  LDC-FILLER5                    PIC X(02).
049400     05  LDC-TEXTO                       PIC X(41).
049500     05  FILLER                         PIC X(10).
049600 01  WKS-LIN-DET-PIE REDEFINES WKS-LINEA-DETALLE.
049700     05  LDP-FILLER                    PIC X(02).
049800     05  LDP-LIT                        PIC X(24).
049900     05  LDP-TOTAL                       PIC ZZZZ9.
050000     05  FILLER                         PIC X(101).
050100
050200******************************************************************
050300*      I M P R E S I O N   -   R E P O R T E   M E J O R A       *
050400******************************************************************
050500 01  WKS-LINEA-MEJORA                 PIC X(132) VALUE SPACES.
050600 01  WKS-LIN-MEJ-ENCAB REDEFINES WKS-LINEA-MEJORA.
050700     05  LME-FILLER1                   PIC X(02).
050800     05  LME-ETIQUETA                  PIC X(11).
050900     05  LME-DOCUMENTO                  PIC X(12).
051000     05  LME-FILLER2                    PIC X(02).
051100     05  LME-NOMBRE                      PIC X(40).
051200     05  FILLER                         PIC X(65).
051300 01  WKS-LIN-MEJ-CAT REDEFINES WKS-LINEA-MEJORA.
051400     05  LMC-FILLER                    PIC X(02).
051500     05  LMC-CATEGORIA                   PIC X(60).
051600     05  LMC-LIT                         PIC X(18).
051700     05  LMC-PROMEDIO                    PIC Z9.99.
051800     05  FILLER                         PIC X(47).
051900 01  WKS-LIN-MEJ-REC REDEFINES WKS-LINEA-MEJORA.
052000     05  LMR-FILLER1                   PIC X(04).
052100     05  LMR-CODIGO                     PIC X(08).
052200     05  LMR-FILLER2                    PIC X(02).
052300     05  LMR-PROMEDIO                    PIC Z9.99.
052400     05  LMR-FILLER3                    PIC X(02).
052500     05  LMR-RECOMENDACION               PIC X(100).
052600     05  FILLER                         PIC X(11).
052700 01  WKS-LIN-MEJ-MSG REDEFINES WKS-LINEA-MEJORA.
052800     05  LMM-FILLER                    PIC X(02).
052900     05  LMM-MENSAJE                     PIC X(80).
053000     05  FILLER                         PIC X(50).
053100
053200******************************************************************
053300*      I M P R E S I O N   -   R E P O R T E   D I R E C T O R I O
053400******************************************************************
053500 01  WKS-LINEA-DIRECTORIO              PIC X(132) VALUE SPACES.
053600 01  WKS-LIN-DIR-TITULO REDEFINES WKS-LINEA-DIRECTORIO.
053700     05  LDT-FILLER                    PIC X(02).
053800     05  LDT-TITULO                     PIC X(60).
053900     05  LDT-FILLER2                    PIC X(04).
054000     05  LDT-FECHA                      PIC X(10).
054100     05  FILLER                         PIC X(56).
054200 01  WKS-LIN-DIR-PROF REDEFINES WKS-LINEA-DIRECTORIO.
054300     05  LDP2-FILLER                   PIC X(02).
054400     05  LDP2-DOCUMENTO                  PIC X(12).
054500     05  LDP2-FILLER2                    PIC X(02).
054600     05  LDP2-NOMBRE                      PIC X(40).
054700     05  LDP2-FILLER3                    PIC X(02).
054800     05  LDP2-CONTADOR                    PIC ZZZZ9.
054900     05  FILLER                          PIC X(71).
055000 01  WKS-LIN-DIR-PER REDEFINES WKS-LINEA-DIRECTORIO.
055100     05  LDPE-FILLER                   PIC X(02).
055200     05  LDPE-PERIODO                    PIC X(06).
055300     05  LDPE-FILLER2                    PIC X(02).
055400     05  LDPE-CONTADOR                    PIC ZZZZ9.
055500     05  FILLER                          PIC X(117).
055600 01  WKS-LIN-DIR-ACT REDEFINES WKS-LINEA-DIRECTORIO.
055700     05  LDA-FILLER                    PIC X(02).
055800     05  LDA-TIPO                        PIC X(20).
055900     05  LDA-FILLER2                    PIC X(02).
056000     05  LDA-CONTADOR                    PIC ZZZZ9.
056100     05  FILLER                         PIC X(103).
056200 01  WKS-LIN-DIR-TOTALES REDEFINES WKS-LINEA-DIRECTORIO.
056300     05  LDTO-FILLER                   PIC X(02).
056400     05  LDTO-LIT                       PIC X(28).
056500     05  LDTO-VALOR                      PIC ZZZZZ9.
056600     05  FILLER                         PIC X(95).
056700
056800 LINKAGE SECTION.
056900******************************************************************
057000 PROCEDURE DIVISION.
057100******************************************************************
057200 000-PRINCIPAL SECTION.
057300     PERFORM  0100-ABRE-ARCHIVOS
057400     PERFORM  0150-CARGA-TABLA-CATEGORIAS
057500     PERFORM  0200-CARGA-CATALOGO UNTIL FIN-CATALOGO
057600     PERFORM  0300-CARGA-EVALUACIONES UNTIL FIN-EVALS
057700     PERFORM  0400-PROCESA-SOLICITUDES UNTIL FIN-REQUESTS
057800     PERFORM  0900-ESCRIBE-DIRECTORIO
057900     PERFORM  0950-CIERRA-ARCHIVOS
058000     GOBACK.
058100 000-PRINCIPAL-E. EXIT.
058200
058300******************************************************************
058400*      A P E R T U R A   D E   A R C H I V O S                   *
058500******************************************************************
058600 0100-ABRE-ARCHIVOS SECTION.
058700     OPEN INPUT  QUESTIONS
058800     IF FS-QUESTIONS NOT = ZERO
058900        MOVE 'QUESTIONS'     TO WKS-ARCHIVO-ERROR
059000        MOVE 'OPEN'          TO WKS-ACCION-ERROR
059100        MOVE SPACES          TO WKS-LLAVE-ERROR
059200        MOVE FS-QUESTIONS    TO WKS-FS-GENERICO
059300        PERFORM RUTINA-ERROR-ARCHIVO
059400     END-IF
059500
059600     OPEN INPUT  EVALS
059700     IF FS-EVALS NOT = ZERO
059800        MOVE 'EVALS'         TO WKS-ARCHIVO-ERROR
059900        MOVE 'OPEN'          TO WKS-ACCION-ERROR
060000        MOVE SPACES          TO WKS-LLAVE-ERROR
060100        MOVE FS-EVALS        TO WKS-FS-GENERICO
060200        PERFORM RUTINA-ERROR-ARCHIVO
060300     END-IF
060400
060500     OPEN INPUT  REQUESTS
060600     IF FS-REQUESTS NOT = ZERO
060700        MOVE 'REQUESTS'      TO WKS-ARCHIVO-ERROR
060800        MOVE 'OPEN'          TO WKS-ACCION-ERROR
060900        MOVE SPACES          TO WKS-LLAVE-ERROR
061000        MOVE FS-REQUESTS     TO WKS-FS-GENERICO
061100        PERFORM RUTINA-ERROR-ARCHIVO
061200     END-IF
061300
061400     OPEN OUTPUT SUMMARY-RPT
061500     IF FS-SUMMARY-RPT NOT = ZERO
061600        MOVE 'SUMMARY-RPT'   TO WKS-ARCHIVO-ERROR
061700        MOVE 'OPEN'          TO WKS-ACCION-ERROR
061800        MOVE SPACES          TO WKS-LLAVE-ERROR
061900        MOVE FS-SUMMARY-RPT  TO WKS-FS-GENERICO
062000        PERFORM RUTINA-ERROR-ARCHIVO
062100     END-IF
062200
062300     OPEN OUTPUT DETAIL-RPT
062400     IF FS-DETAIL-RPT NOT = ZERO
062500        MOVE 'DETAIL-RPT'    TO WKS-ARCHIVO-ERROR
062600        MOVE 'OPEN'          TO WKS-ACCION-ERROR
062700        MOVE SPACES          TO WKS-LLAVE-ERROR
062800        MOVE FS-DETAIL-RPT   TO WKS-FS-GENERICO
062900        PERFORM RUTINA-ERROR-ARCHIVO
063000     END-IF
063100
063200     OPEN OUTPUT MEJORA-RPT
063300     IF FS-MEJORA-RPT NOT = ZERO
063400        MOVE 'MEJORA-RPT'    TO WKS-ARCHIVO-ERROR
063500        MOVE 'OPEN'          TO WKS-ACCION-ERROR
063600        MOVE SPACES          TO WKS-LLAVE-ERROR
063700        MOVE FS-MEJORA-RPT   TO WKS-FS-GENERICO
063800        PERFORM RUTINA-ERROR-ARCHIVO
063900     END-IF
064000
064100     OPEN OUTPUT DIRECTORY-RPT
064200     IF FS-DIRECTORY-RPT NOT = ZERO
064300        MOVE 'DIRECTORY-RPT' TO WKS-ARCHIVO-ERROR
064400        MOVE 'OPEN'          TO WKS-ACCION-ERROR
064500        MOVE SPACES          TO WKS-LLAVE-ERROR
064600        MOVE FS-DIRECTORY-RPT TO WKS-FS-GENERICO
064700        PERFORM RUTINA-ERROR-ARCHIVO
064800     END-IF.
064900 0100-ABRE-ARCHIVOS-E. EXIT.
065000
065100******************************************************************
065200*      R U T I N A   C O M U N   D E   E R R O R   D E   A R C H I
065300******************************************************************
065400 RUTINA-ERROR-ARCHIVO SECTION.
065500     CALL 'EDVD1R00' USING WKS-PROGRAMA-ACTUAL
065600                           WKS-ARCHIVO-ERROR
065700                           WKS-ACCION-ERROR
065800                           WKS-LLAVE-ERROR
065900                           WKS-FS-GENERICO
066000                           WKS-FSE-GENERICO
066100     PERFORM 0950-CIERRA-ARCHIVOS
066200     MOVE 91 TO RETURN-CODE
066300     STOP RUN.
066400 RUTINA-ERROR-ARCHIVO-E. EXIT.
066500
066600******************************************************************
066700*      C A R G A   D E   L A   T A B L A   D E   C A T E G O R I A
066800******************************************************************
066900 0150-CARGA-TABLA-CATEGORIAS SECTION.
067000     MOVE 'PL' TO CAT-CODIGO (1)
067100     MOVE 'PLANEACION DEL PROCESO ENSENANZA - APRENDIZAJE -
067200-    ' EVALUACION'                          TO CAT-NOMBRE (1)
067300     MOVE 'Planeacion'            TO CAT-CORTO (1)
067400
067500     MOVE 'CO' TO CAT-CODIGO (2)
067600     MOVE 'CONDUCCION DEL PROCESO ENSENANZA-APRENDIZAJE'
067700               TO CAT-NOMBRE (2)
067800     MOVE 'Conduccion'            TO CAT-CORTO (2)
067900
068000     MOVE 'EA' TO CAT-CODIGO (3)
068100     MOVE 'EVALUACION DEL APRENDIZAJE'
068200               TO CAT-NOMBRE (3)
068300     MOVE 'Eval. Aprendizaje'     TO CAT-CORTO (3)
068400
068500     MOVE 'CP' TO CAT-CODIGO (4)
068600     MOVE 'COMPONENTE PERSONAL' TO CAT-NOMBRE (4)
068700     MOVE 'Personal'             TO CAT-CORTO (4)
068800
068900     MOVE 'CM' TO CAT-CODIGO (5)
069000     MOVE 'COMPORTAMIENTO'      TO CAT-NOMBRE (5)
069100     MOVE 'Comportamiento'      TO CAT-CORTO (5)
069200
069300     MOVE 'EN' TO CAT-CODIGO (6)
069400     MOVE 'ENSENANZA-APRENDIZAJE' TO CAT-NOMBRE (6)
069500     MOVE 'Ensenanza-Aprendizaje' TO CAT-CORTO (6)
069600
069700     MOVE 'EV' TO CAT-CODIGO (7)
069800     MOVE 'EVALUACION'          TO CAT-NOMBRE (7)
069900     MOVE 'Evaluacion'          TO CAT-CORTO (7)
070000
070100     MOVE 'PO' TO CAT-CODIGO (8)
070200     MOVE 'POSGRADO'            TO CAT-NOMBRE (8)
070300     MOVE 'Posgrado'            TO CAT-CORTO (8)
070400
070500     MOVE 'AV' TO CAT-CODIGO (9)
070600     MOVE 'ESTRUCTURA DE AULA VIRTUAL' TO CAT-NOMBRE (9)
070700     MOVE 'Aula Virtual'        TO CAT-CORTO (9)
070800
070900     MOVE 'CT' TO CAT-CODIGO (10)
071000     MOVE 'COMENTARIOS'         TO CAT-NOMBRE (10)
071100     MOVE 'Comentarios'         TO CAT-CORTO (10).
071200 0150-CARGA-TABLA-CATEGORIAS-E. EXIT.
071300
071400******************************************************************
071500*      C A R G A   D E L   C A T A L O G O   D E   P R E G U N T A
071600******************************************************************
071700 0200-CARGA-CATALOGO SECTION.
071800     READ QUESTIONS
071900        AT END
072000           MOVE 'S' TO WKS-FIN-CATALOGO
072100        NOT AT END
072200           PERFORM 0210-VALIDA-PREGUNTA
072300     END-READ.
072400 0200-CARGA-CATALOGO-E. EXIT.
072500
072600 0210-VALIDA-PREGUNTA SECTION.
072700     MOVE 'N' TO WKS-CATEGORIA-ENCONTRADA
072800     PERFORM 0211-BUSCA-CATEGORIA
072900        VARYING CAT-IDX FROM 1 BY 1
073000        UNTIL CAT-IDX > WKS-TOTAL-CATEGORIAS
073100           OR CATEGORIA-ENCONTRADA
073200
073300     ADD 1 TO WKS-TOTAL-PREGUNTAS
073400     SET PREG-IDX TO WKS-TOTAL-PREGUNTAS
073500     MOVE CAT-PREG-CODIGO TO TPR-CODIGO (PREG-IDX)
073600     MOVE CAT-PREG-TEXTO  TO TPR-TEXTO  (PREG-IDX)
073700     IF CATEGORIA-ENCONTRADA
073800        MOVE CAT-PREG-CATEGORIA TO TPR-CATEGORIA (PREG-IDX)
073900     ELSE
074000        MOVE 'CT'               TO TPR-CATEGORIA (PREG-IDX)
074100     END-IF
074200     MOVE TPR-TEXTO (PREG-IDX) TO TPR-TEXTO-MAYUS (PREG-IDX)
074300     INSPECT TPR-TEXTO-MAYUS (PREG-IDX)
074400             CONVERTING
074500             'abcdefghijklmnopqrstuvwxyz'
074600             TO
074700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
074800 0210-VALIDA-PREGUNTA-E. EXIT.
074900
075000 0211-BUSCA-CATEGORIA SECTION.
075100     IF CAT-CODIGO (CAT-IDX) = CAT-PREG-CATEGORIA
075200        MOVE 'S' TO WKS-CATEGORIA-ENCONTRADA
075300     END-IF.
075400 0211-BUSCA-CATEGORIA-E. EXIT.
075500
075600******************************************************************
075700*      C A R G A   D E   E V A L U A C I O N E S                 *
075800******************************************************************
075900 0300-CARGA-EVALUACIONES SECTION.
076000     READ EVALS
076100        AT END
076200           MOVE 'S' TO WKS-FIN-EVALS
076300        NOT AT END
076400           PERFORM 0310-VALIDA-EVALUACION
076500     END-READ.
076600 0300-CARGA-EVALUACIONES-E. EXIT.
076700
076800 0310-VALIDA-EVALUACION SECTION.
076900     PERFORM 0311-VALIDA-FORMATO-PERIODO
077000     MOVE 'N' TO WKS-EVAL-ID-DUPLICADO
077100     PERFORM 0312-BUSCA-EVAL-ID-DUPLICADO
077200        VARYING EVA-IDX FROM 1 BY 1
077300        UNTIL EVA-IDX > WKS-TOTAL-EVALUACIONES
077400           OR EVAL-ID-DUPLICADO
077500
077600     IF NOT PERIODO-VALIDO OR EVAL-ID-DUPLICADO
077700        ADD 1 TO WKS-REGISTROS-SALTADOS
077800        DISPLAY '*EDVD1B00* REGISTRO SALTADO - EVAL-ID: '
077900                EVD-EVAL-ID ' PERIODO: ' EVD-PERIODO
078000                UPON CONSOLE
078100     ELSE
078200        PERFORM 0313-ALMACENA-EVALUACION
078300     END-IF.
078400 0310-VALIDA-EVALUACION-E. EXIT.
078500
078600*    R2 - EL PERIODO DEBE VENIR EN FORMATO AAAA-N, N EN (1,2)
078700 0311-VALIDA-FORMATO-PERIODO SECTION.
078800     MOVE 'N' TO WKS-PERIODO-VALIDO
078900     MOVE EVD-PERIODO TO WKS-PERIODO-TRABAJO
079000     IF WKS-PER-ANIO IS NUMERIC
079100        AND WKS-PER-GUION = '-'
079200        AND (WKS-PER-SEM = 1 OR WKS-PER-SEM = 2)
079300        MOVE 'S' TO WKS-PERIODO-VALIDO
079400     END-IF.
079500 0311-VALIDA-FORMATO-PERIODO-E. EXIT.
079600
079700*    R9 - UNA MISMA EVAL-ID NO SE ALMACENA DOS VECES
079800 0312-BUSCA-EVAL-ID-DUPLICADO SECTION.
079900     IF TEV-EVAL-ID (EVA-IDX) = EVD-EVAL-ID
080000        MOVE 'S' TO WKS-EVAL-ID-DUPLICADO
080100     END-IF.
080200 0312-BUSCA-EVAL-ID-DUPLICADO-E. EXIT.
080300
080400 0313-ALMACENA-EVALUACION SECTION.
080500     ADD 1 TO WKS-TOTAL-EVALUACIONES
080600     SET EVA-IDX TO WKS-TOTAL-EVALUACIONES
080700     MOVE EVD-EVAL-ID         TO TEV-EVAL-ID (EVA-IDX)
080800     MOVE EVD-DOCENTE-DOC     TO TEV-DOCENTE-DOC (EVA-IDX)
080900     MOVE EVD-DOCENTE-NOMBRE  TO TEV-DOCENTE-NOMBRE (EVA-IDX)
081000     MOVE EVD-PERIODO         TO TEV-PERIODO (EVA-IDX)
081100     MOVE EVD-TIPO-FORMULARIO TO TEV-TIPO-FORM (EVA-IDX)
081200
081300     PERFORM 0314-ALMACENA-UNA-RESPUESTA
081400        VARYING RES-IDX FROM 1 BY 1 UNTIL RES-IDX > 40
081500
081600     PERFORM 0320-ACTUALIZA-DIRECTORIOS.
081700 0313-ALMACENA-EVALUACION-E. EXIT.
081800
081900 0314-ALMACENA-UNA-RESPUESTA SECTION.
082000     SET EVD-IDX TO RES-IDX
082100     MOVE EVD-RESP-CODIGO (EVD-IDX)
082200                         TO TRE-CODIGO (EVA-IDX, RES-IDX)
082300
082400     MOVE 'N' TO WKS-PREGUNTA-ENCONTRADA
082500     PERFORM 0315-BUSCA-PREGUNTA-POR-CODIGO
082600        VARYING PREG-IDX FROM 1 BY 1
082700        UNTIL PREG-IDX > WKS-TOTAL-PREGUNTAS
082800           OR PREGUNTA-ENCONTRADA
082900     IF PREGUNTA-ENCONTRADA
083000        MOVE TPR-CATEGORIA (PREG-IDX)
083100                            TO TRE-CATEGORIA (EVA-IDX, RES-IDX)
083200        MOVE TPR-TEXTO (PREG-IDX)
083300                       TO TRE-TEXTO-PREGUNTA (EVA-IDX, RES-IDX)
083400     ELSE
083500        MOVE 'CT'
083600                            TO TRE-CATEGORIA (EVA-IDX, RES-IDX)
083700        MOVE SPACES
083800                       TO TRE-TEXTO-PREGUNTA (EVA-IDX, RES-IDX)
083900     END-IF
084000
084100*    R1 - SOLO PUNTAJE NUMERICO ENTRE 1.00 Y 5.00 ES VALIDO
084200     IF EVD-RESP-SCORE (EVD-IDX) IS NUMERIC
084300        AND EVD-RESP-SCORE (EVD-IDX) >= 1.00
084400        AND EVD-RESP-SCORE (EVD-IDX) <= 5.00
084500        MOVE EVD-RESP-SCORE (EVD-IDX)
084600                            TO TRE-SCORE (EVA-IDX, RES-IDX)
084700        MOVE 'Y'            TO TRE-FLAG (EVA-IDX, RES-IDX)
084800     ELSE
084900        MOVE 0   TO TRE-SCORE (EVA-IDX, RES-IDX)
085000        MOVE 'N' TO TRE-FLAG (EVA-IDX, RES-IDX)
085100     END-IF.
085200 0314-ALMACENA-UNA-RESPUESTA-E. EXIT.
085300
085400 0315-BUSCA-PREGUNTA-POR-CODIGO SECTION.
085500     IF TPR-CODIGO (PREG-IDX) = EVD-RESP-CODIGO (EVD-IDX)
085600        MOVE 'S' TO WKS-PREGUNTA-ENCONTRADA
085700     END-IF.
085800 0315-BUSCA-PREGUNTA-POR-CODIGO-E. EXIT.
085900
086000*    05/03/2024 DAR 232215 - ACTUALIZA LOS DIRECTORIOS (U5)
086100 0320-ACTUALIZA-DIRECTORIOS SECTION.                                232215
086200     MOVE 'N' TO WKS-PROF-EXISTE
086300     PERFORM 0321-BUSCA-PROFESOR
086400        VARYING PRF-IDX FROM 1 BY 1
086500        UNTIL PRF-IDX > WKS-TOTAL-PROFESORES OR PROF-EXISTE
086600     IF PROF-EXISTE
086700        ADD 1 TO TPF-CONTADOR (PRF-IDX)
086800     ELSE
086900        ADD 1 TO WKS-TOTAL-PROFESORES
087000        SET PRF-IDX TO WKS-TOTAL-PROFESORES
087100        MOVE TEV-DOCENTE-DOC (EVA-IDX)
087200                           TO TPF-DOCUMENTO (PRF-IDX)
087300        MOVE TEV-DOCENTE-NOMBRE (EVA-IDX) TO TPF-NOMBRE (PRF-IDX)
087400        MOVE 1 TO TPF-CONTADOR (PRF-IDX)
087500     END-IF
087600
087700     MOVE 'N' TO WKS-PER-EXISTE
087800     PERFORM 0322-BUSCA-PERIODO
087900        VARYING PER-IDX FROM 1 BY 1
088000        UNTIL PER-IDX > WKS-TOTAL-PERIODOS OR PER-EXISTE
088100     IF PER-EXISTE
088200        ADD 1 TO TPE-CONTADOR (PER-IDX)
088300     ELSE
088400        ADD 1 TO WKS-TOTAL-PERIODOS
088500        SET PER-IDX TO WKS-TOTAL-PERIODOS
088600        MOVE TEV-PERIODO (EVA-IDX) TO TPE-PERIODO (PER-IDX)
088700        MOVE 1 TO TPE-CONTADOR (PER-IDX)
088800     END-IF
088900
089000     MOVE 'N' TO WKS-ACT-EXISTE
089100     PERFORM 0323-BUSCA-ACTOR
089200        VARYING ACT-IDX FROM 1 BY 1
089300        UNTIL ACT-IDX > WKS-TOTAL-ACTORES OR ACT-EXISTE
089400     IF ACT-EXISTE
089500        ADD 1 TO TAC-CONTADOR (ACT-IDX)
089600     ELSE
089700        ADD 1 TO WKS-TOTAL-ACTORES
089800        SET ACT-IDX TO WKS-TOTAL-ACTORES
089900        MOVE TEV-TIPO-FORM (EVA-IDX) TO TAC-TIPO (ACT-IDX)
090000        MOVE 1 TO TAC-CONTADOR (ACT-IDX)
090100     END-IF.
090200 0320-ACTUALIZA-DIRECTORIOS-E. EXIT.
090300
090400 0321-BUSCA-PROFESOR SECTION.
090500     IF TPF-DOCUMENTO (PRF-IDX) = TEV-DOCENTE-DOC (EVA-IDX)
090600        MOVE 'S' TO WKS-PROF-EXISTE
090700     END-IF.
090800 0321-BUSCA-PROFESOR-E. EXIT.
090900
091000 0322-BUSCA-PERIODO SECTION.
091100     IF TPE-PERIODO (PER-IDX) = TEV-PERIODO (EVA-IDX)
091200        MOVE 'S' TO WKS-PER-EXISTE
091300     END-IF.
091400 0322-BUSCA-PERIODO-E. EXIT.
091500
091600 0323-BUSCA-ACTOR SECTION.
091700     IF TAC-TIPO (ACT-IDX) = TEV-TIPO-FORM (EVA-IDX)
091800        MOVE 'S' TO WKS-ACT-EXISTE
091900     END-IF.
092000 0323-BUSCA-ACTOR-E. EXIT.
092100
092200******************************************************************
092300*      A T E N C I O N   D E   S O L I C I T U D E S   ( U 2 - 6 )
092400******************************************************************
092500 0400-PROCESA-SOLICITUDES SECTION.
092600     READ REQUESTS
092700        AT END
092800           MOVE 'S' TO WKS-FIN-REQUESTS
092900        NOT AT END
093000           PERFORM 0410-ATIENDE-SOLICITUD
093100     END-READ.
093200 0400-PROCESA-SOLICITUDES-E. EXIT.
093300
093400 0410-ATIENDE-SOLICITUD SECTION.
093500     MOVE SOL-DOCENTE-DOC TO WKS-SOLICITUD-DOC
093600     MOVE SOL-PERIODO     TO WKS-SOLICITUD-PER
093700     IF SOL-TODOS-PERIODOS
093800        MOVE 'S' TO WKS-SOLICITUD-TODOS
093900     ELSE
094000        MOVE 'N' TO WKS-SOLICITUD-TODOS
094100     END-IF
094200
094300     MOVE 0 TO WKS-TOTAL-SELECCION
094400     PERFORM 0411-SELECCIONA-EVALUACIONES
094500        VARYING EVA-IDX FROM 1 BY 1
094600           UNTIL EVA-IDX > WKS-TOTAL-EVALUACIONES
094700
094800     IF WKS-TOTAL-SELECCION = 0
094900        PERFORM 0490-REPORTA-NO-ENCONTRADO
095000     ELSE
095100        PERFORM 0420-CALCULA-PROMEDIO-GENERAL
095200        PERFORM 0430-CALCULA-PROMEDIOS-CATEGORIA
095300        PERFORM 0440-CONSTRUYE-ACTORES
095400        PERFORM 0445-CALCULA-PROMEDIOS-ACTOR
095500        PERFORM 0450-CALCULA-MEJORA-CATEGORIAS
095600        PERFORM 0700-ESCRIBE-ENCABEZADO-MEJORA
095700        PERFORM 0500-ESCRIBE-REPORTE-RESUMEN
095800        PERFORM 0600-ESCRIBE-REPORTE-DETALLE
095900     END-IF.
096000 0410-ATIENDE-SOLICITUD-E. EXIT.
096100
096200 0411-SELECCIONA-EVALUACIONES SECTION.
096300     PERFORM 0412-EVALUA-UNA-FILA-SELECCION.
096400 0411-SELECCIONA-EVALUACIONES-E. EXIT.
096500
096600 0412-EVALUA-UNA-FILA-SELECCION SECTION.
096700     IF TEV-DOCENTE-DOC (EVA-IDX) = WKS-SOLICITUD-DOC
096800        AND (SOLICITUD-TODOS-PERIODOS
096900             OR TEV-PERIODO (EVA-IDX) = WKS-SOLICITUD-PER)
097000        ADD 1 TO WKS-TOTAL-SELECCION
097100        SET SEL-IDX TO WKS-TOTAL-SELECCION
097200        MOVE EVA-IDX TO SEL-EVA-NUM (SEL-IDX)
097300     END-IF.
097400 0412-EVALUA-UNA-FILA-SELECCION-E. EXIT.
097500
097600******************************************************************
097700*      P R O M E D I O   G E N E R A L   ( U 2 - 1 )             *
097800******************************************************************
097900 0420-CALCULA-PROMEDIO-GENERAL SECTION.
098000     MOVE 0 TO WKS-SUMA-PROM-EVAL
098100     MOVE 0 TO WKS-CANT-EVAL-VALIDA
098200     PERFORM 0425-CALCULA-UN-PROMEDIO-EVAL
098300        VARYING SEL-IDX FROM 1 BY 1
098400           UNTIL SEL-IDX > WKS-TOTAL-SELECCION
098500        AFTER RES-IDX FROM 1 BY 1 UNTIL RES-IDX > 40
098600     IF WKS-CANT-EVAL-VALIDA > 0
098700        COMPUTE WKS-PROMEDIO-GENERAL ROUNDED =
098800                WKS-SUMA-PROM-EVAL / WKS-CANT-EVAL-VALIDA
098900     ELSE
099000        MOVE 0 TO WKS-PROMEDIO-GENERAL
099100     END-IF
099200     MOVE WKS-TOTAL-SELECCION TO WKS-TOTAL-EVALS-PROF.
099300 0420-CALCULA-PROMEDIO-GENERAL-E. EXIT.
099400
099500 0425-CALCULA-UN-PROMEDIO-EVAL SECTION.
099600     IF RES-IDX = 1
099700        MOVE 0 TO WKS-SUMA-RESP-EVAL
099800        MOVE 0 TO WKS-CANT-RESP-EVAL
099900     END-IF
100000     SET EVA-IDX TO SEL-EVA-NUM (SEL-IDX)
100100     IF TRE-OK (EVA-IDX, RES-IDX)
100200        AND TRE-CATEGORIA (EVA-IDX, RES-IDX) NOT = 'CT'
100300        ADD TRE-SCORE (EVA-IDX, RES-IDX) TO WKS-SUMA-RESP-EVAL
100400        ADD 1                            TO WKS-CANT-RESP-EVAL
100500     END-IF
100600     IF RES-IDX = 40
100700        IF WKS-CANT-RESP-EVAL > 0
100800           COMPUTE WKS-PROM-EVAL-ACTUAL ROUNDED =
100900                   WKS-SUMA-RESP-EVAL / WKS-CANT-RESP-EVAL
101000        ELSE
101100           MOVE 0 TO WKS-PROM-EVAL-ACTUAL
101200        END-IF
101300        MOVE WKS-PROM-EVAL-ACTUAL TO SEL-PROM-GENERAL (SEL-IDX)
101400*       R4 NO APLICA AL PROMEDIO GENERAL (SOLO A U2 PASOS 4-5):
101500*       TODA EVALUACION SELECCIONADA CUENTA EN EL DENOMINADOR,
101600*       AUN CUANDO SU PROMEDIO PROPIO SEA CERO.
101700        ADD WKS-PROM-EVAL-ACTUAL TO WKS-SUMA-PROM-EVAL
101800        ADD 1                    TO WKS-CANT-EVAL-VALIDA
101900     END-IF.
102000 0425-CALCULA-UN-PROMEDIO-EVAL-E. EXIT.
102100
102200******************************************************************
102300*      P R O M E D I O S   P O R   C A T E G O R I A   ( U 2 - 4 )
102400******************************************************************
102500 0430-CALCULA-PROMEDIOS-CATEGORIA SECTION.
102600     PERFORM 0435-CALCULA-UN-PROMEDIO-CATEGORIA
102700        VARYING CATP-IDX FROM 1 BY 1
102800           UNTIL CATP-IDX > WKS-TOTAL-CATEGORIAS
102900        AFTER SEL-IDX FROM 1 BY 1
103000           UNTIL SEL-IDX > WKS-TOTAL-SELECCION
103100        AFTER RES-IDX FROM 1 BY 1 UNTIL RES-IDX > 40.
103200 0430-CALCULA-PROMEDIOS-CATEGORIA-E. EXIT.
103300
103400 0435-CALCULA-UN-PROMEDIO-CATEGORIA SECTION.
103500     IF SEL-IDX = 1 AND RES-IDX = 1
103600        MOVE 0 TO CATP-SUMA (CATP-IDX)
103700        MOVE 0 TO CATP-CONTADOR (CATP-IDX)
103800     END-IF
103900     IF RES-IDX = 1
104000        MOVE 0 TO WKS-SUMA-CAT-EVAL
104100        MOVE 0 TO WKS-CANT-CAT-EVAL
104200     END-IF
104300     SET EVA-IDX TO SEL-EVA-NUM (SEL-IDX)
104400     IF TRE-OK (EVA-IDX, RES-IDX)
104500        AND TRE-CATEGORIA (EVA-IDX, RES-IDX)
104600                                = CAT-CODIGO (CATP-IDX)
104700        AND CAT-CODIGO (CATP-IDX) NOT = 'CT'
104800        ADD TRE-SCORE (EVA-IDX, RES-IDX) TO WKS-SUMA-CAT-EVAL
104900        ADD 1                            TO WKS-CANT-CAT-EVAL
105000     END-IF
105100     IF RES-IDX = 40
105200        IF WKS-CANT-CAT-EVAL > 0
105300           COMPUTE WKS-PROM-CAT-EVAL ROUNDED =
105400                   WKS-SUMA-CAT-EVAL / WKS-CANT-CAT-EVAL
105500           IF WKS-PROM-CAT-EVAL > 0
105600              ADD WKS-PROM-CAT-EVAL TO CATP-SUMA (CATP-IDX)
105700              ADD 1                 TO CATP-CONTADOR (CATP-IDX)
105800           END-IF
105900        END-IF
106000     END-IF
106100     IF SEL-IDX = WKS-TOTAL-SELECCION AND RES-IDX = 40
106200        IF CATP-CONTADOR (CATP-IDX) > 0
106300           COMPUTE CATP-PROMEDIO (CATP-IDX) ROUNDED =
106400                   CATP-SUMA (CATP-IDX) / CATP-CONTADOR (CATP-IDX)
106500        ELSE
106600           MOVE 0 TO CATP-PROMEDIO (CATP-IDX)
106700        END-IF
106800     END-IF.
106900 0435-CALCULA-UN-PROMEDIO-CATEGORIA-E. EXIT.
107000
107100******************************************************************
107200*      P R O M E D I O S   P O R   E V A L U A D O R  ( U 2 - 5 )*
107300******************************************************************
107400 0440-CONSTRUYE-ACTORES SECTION.
107500     MOVE 0 TO WKS-TOTAL-ACTOR-PROF
107600     PERFORM 0441-BUSCA-O-AGREGA-ACTOR-PROF
107700        VARYING SEL-IDX FROM 1 BY 1
107800           UNTIL SEL-IDX > WKS-TOTAL-SELECCION.
107900 0440-CONSTRUYE-ACTORES-E. EXIT.
108000
108100 0441-BUSCA-O-AGREGA-ACTOR-PROF SECTION.
108200     SET EVA-IDX TO SEL-EVA-NUM (SEL-IDX)
108300     MOVE 'N' TO WKS-ACT-EXISTE
108400     PERFORM 0442-BUSCA-UN-ACTOR-PROF
108500        VARYING ACTP-IDX FROM 1 BY 1
108600        UNTIL ACTP-IDX > WKS-TOTAL-ACTOR-PROF OR ACT-EXISTE
108700     IF NOT ACT-EXISTE
108800        ADD 1 TO WKS-TOTAL-ACTOR-PROF
108900        SET ACTP-IDX TO WKS-TOTAL-ACTOR-PROF
109000        MOVE TEV-TIPO-FORM (EVA-IDX) TO ACTP-TIPO (ACTP-IDX)
109100        MOVE 0 TO ACTP-SUMA (ACTP-IDX)
109200        MOVE 0 TO ACTP-CONTADOR (ACTP-IDX)
109300     END-IF.
109400 0441-BUSCA-O-AGREGA-ACTOR-PROF-E. EXIT.
109500
109600 0442-BUSCA-UN-ACTOR-PROF SECTION.
109700     IF ACTP-TIPO (ACTP-IDX) = TEV-TIPO-FORM (EVA-IDX)
109800        MOVE 'S' TO WKS-ACT-EXISTE
109900     END-IF.
110000 0442-BUSCA-UN-ACTOR-PROF-E. EXIT.
110100
110200 0445-CALCULA-PROMEDIOS-ACTOR SECTION.
110300     PERFORM 0446-CALCULA-UN-PROMEDIO-ACTOR
110400        VARYING ACTP-IDX FROM 1 BY 1
110500           UNTIL ACTP-IDX > WKS-TOTAL-ACTOR-PROF
110600        AFTER SEL-IDX FROM 1 BY 1
110700           UNTIL SEL-IDX > WKS-TOTAL-SELECCION.
110800 0445-CALCULA-PROMEDIOS-ACTOR-E. EXIT.
110900
111000 0446-CALCULA-UN-PROMEDIO-ACTOR SECTION.
111100     IF SEL-IDX = 1
111200        MOVE 0 TO ACTP-SUMA (ACTP-IDX)
111300        MOVE 0 TO ACTP-CONTADOR (ACTP-IDX)
111400     END-IF
111500     SET EVA-IDX TO SEL-EVA-NUM (SEL-IDX)
111600     IF TEV-TIPO-FORM (EVA-IDX) = ACTP-TIPO (ACTP-IDX)
111700        AND SEL-PROM-GENERAL (SEL-IDX) > 0
111800        ADD SEL-PROM-GENERAL (SEL-IDX) TO ACTP-SUMA (ACTP-IDX)
111900        ADD 1                          TO ACTP-CONTADOR (ACTP-IDX)
112000     END-IF
112100     IF SEL-IDX = WKS-TOTAL-SELECCION
112200        IF ACTP-CONTADOR (ACTP-IDX) > 0
112300           COMPUTE ACTP-PROMEDIO (ACTP-IDX) ROUNDED =
112400                   ACTP-SUMA (ACTP-IDX) / ACTP-CONTADOR (ACTP-IDX)
112500        ELSE
112600           MOVE 0 TO ACTP-PROMEDIO (ACTP-IDX)
112700        END-IF
112800     END-IF.
112900 0446-CALCULA-UN-PROMEDIO-ACTOR-E. EXIT.
113000
113100******************************************************************
113200*      P R O M E D I O   P L A N O   P O R   C A T E G O R I A   *
113300*      ( U 4 - 1 )                                               *
113400******************************************************************
113500 0450-CALCULA-MEJORA-CATEGORIAS SECTION.
113600     MOVE 'N' TO WKS-CAT-FLAGEADA
113700     PERFORM 0451-CALCULA-UN-FLAT-CATEGORIA
113800        VARYING CATF-IDX FROM 1 BY 1
113900           UNTIL CATF-IDX > WKS-TOTAL-CATEGORIAS
114000        AFTER SEL-IDX FROM 1 BY 1
114100           UNTIL SEL-IDX > WKS-TOTAL-SELECCION
114200        AFTER RES-IDX FROM 1 BY 1 UNTIL RES-IDX > 40.
114300 0450-CALCULA-MEJORA-CATEGORIAS-E. EXIT.
114400
114500 0451-CALCULA-UN-FLAT-CATEGORIA SECTION.
114600     IF SEL-IDX = 1 AND RES-IDX = 1
114700        MOVE 0   TO CATF-SUMA (CATF-IDX)
114800        MOVE 0   TO CATF-CONTADOR (CATF-IDX)
114900        MOVE 'N' TO CATF-BAJA (CATF-IDX)
115000     END-IF
115100     SET EVA-IDX TO SEL-EVA-NUM (SEL-IDX)
115200     IF TRE-OK (EVA-IDX, RES-IDX)
115300        AND TRE-CATEGORIA (EVA-IDX, RES-IDX)
115400                                = CAT-CODIGO (CATF-IDX)
115500        AND CAT-CODIGO (CATF-IDX) NOT = 'CT'
115600        ADD TRE-SCORE (EVA-IDX, RES-IDX) TO CATF-SUMA (CATF-IDX)
115700        ADD 1                        TO CATF-CONTADOR (CATF-IDX)
115800     END-IF
115900     IF SEL-IDX = WKS-TOTAL-SELECCION AND RES-IDX = 40
116000        IF CATF-CONTADOR (CATF-IDX) > 0
116100           COMPUTE CATF-PROMEDIO (CATF-IDX) ROUNDED =
116200                   CATF-SUMA (CATF-IDX) / CATF-CONTADOR (CATF-IDX)
116300        ELSE
116400           MOVE 0 TO CATF-PROMEDIO (CATF-IDX)
116500        END-IF
116600        IF CATF-PROMEDIO (CATF-IDX) < 4.0
116700           AND CAT-CODIGO (CATF-IDX) NOT = 'CT'
116800           MOVE 'S' TO CATF-BAJA (CATF-IDX)
116900           MOVE 'S' TO WKS-CAT-FLAGEADA
117000        END-IF
117100     END-IF.
117200 0451-CALCULA-UN-FLAT-CATEGORIA-E. EXIT.
117300
117400******************************************************************
117500*      C L A S I F I C A C I O N   D E L   E S T A D O  ( R 6 )  *
117600******************************************************************
117700 0480-DETERMINA-ESTADO SECTION.
117800     IF WKS-PROMEDIO-GENERAL >= 4.5
117900        MOVE 'EXCELENTE'        TO WKS-ESTADO-TEXTO
118000     ELSE
118100        IF WKS-PROMEDIO-GENERAL >= 4.0
118200           MOVE 'MUY BUENO'     TO WKS-ESTADO-TEXTO
118300        ELSE
118400           IF WKS-PROMEDIO-GENERAL >= 3.5
118500              MOVE 'BUENO'      TO WKS-ESTADO-TEXTO
118600           ELSE
118700              MOVE 'NECESITA MEJORAR' TO WKS-ESTADO-TEXTO
118800           END-IF
118900        END-IF
119000     END-IF.
119100 0480-DETERMINA-ESTADO-E. EXIT.
119200
119300*    R10 - DOCENTE SOLICITADO SIN EVALUACIONES ENCONTRADAS
119400 0490-REPORTA-NO-ENCONTRADO SECTION.
119500     MOVE SPACES TO WKS-LINEA-RESUMEN
119600     STRING 'DOCENTE '     DELIMITED BY SIZE
119700            WKS-SOLICITUD-DOC DELIMITED BY SIZE
119800            ' NO ENCONTRADO' DELIMITED BY SIZE
119900            INTO LRM-MENSAJE
120000     END-STRING
120100     PERFORM 0591-ESCRIBE-PAGINA-RESUMEN
120200     DISPLAY '*EDVD1B00* DOCENTE ' WKS-SOLICITUD-DOC
120300             ' NO ENCONTRADO' UPON CONSOLE.
120400 0490-REPORTA-NO-ENCONTRADO-E. EXIT.
120500
120600******************************************************************
120700*      R E P O R T E   D E   R E S U M E N   ( U 2 + U 6 )       *
120800******************************************************************
120900 0500-ESCRIBE-REPORTE-RESUMEN SECTION.
121000     PERFORM 0510-ESCRIBE-ENCABEZADO-RESUMEN
121100     PERFORM 0520-ESCRIBE-CATEGORIAS-RESUMEN
121200     PERFORM 0530-ESCRIBE-ACTORES-RESUMEN
121300     PERFORM 0550-ESCRIBE-MEJORA-TODAS.
121400 0500-ESCRIBE-REPORTE-RESUMEN-E. EXIT.
121500
121600 0510-ESCRIBE-ENCABEZADO-RESUMEN SECTION.
121700     SET EVA-IDX TO SEL-EVA-NUM (1)
121800     MOVE SPACES TO WKS-LINEA-RESUMEN
121900     MOVE 'DOCENTE:'   TO LRE-ETIQUETA
122000     MOVE TEV-DOCENTE-DOC (EVA-IDX)    TO LRE-DOCUMENTO
122100     MOVE TEV-DOCENTE-NOMBRE (EVA-IDX) TO LRE-NOMBRE
122200     IF SOLICITUD-TODOS-PERIODOS
122300        MOVE 'TODOS LOS PERIODOS' TO LRE-PERIODO-LIT
122400     ELSE
122500        MOVE WKS-SOLICITUD-PER    TO LRE-PERIODO-LIT
122600     END-IF
122700     MOVE 'EVALUACIONES:'  TO LRE-TOTAL-LIT
122800     MOVE WKS-TOTAL-EVALS-PROF TO LRE-TOTAL-EVAL
122900     PERFORM 0591-ESCRIBE-PAGINA-RESUMEN
123000
123100     PERFORM 0480-DETERMINA-ESTADO
123200     MOVE SPACES TO WKS-LINEA-RESUMEN
123300     MOVE 'PROMEDIO GENERAL:' TO LRP-LIT-PROM
123400     MOVE WKS-PROMEDIO-GENERAL TO LRP-VALOR
123500     MOVE 'ESTADO:'            TO LRP-LIT-ESTADO
123600     MOVE WKS-ESTADO-TEXTO     TO LRP-ESTADO
123700     PERFORM 0590-ESCRIBE-LINEA-RESUMEN.
123800 0510-ESCRIBE-ENCABEZADO-RESUMEN-E. EXIT.
123900
124000******************************************************************
124100*      T A B L A   D E   C A T E G O R I A S   ( U 2 - 4 )       *
124200******************************************************************
124300 0520-ESCRIBE-CATEGORIAS-RESUMEN SECTION.
124400     MOVE SPACES TO WKS-LINEA-RESUMEN
124500     MOVE 'CATEGORIA'      TO LRCH-CATEGORIA
124600     MOVE 'PROMEDIO'       TO LRCH-PROMEDIO
124700     MOVE 'EVALS'          TO LRCH-CONTADOR
124800     PERFORM 0590-ESCRIBE-LINEA-RESUMEN
124900     PERFORM 0521-ESCRIBE-UNA-CATEGORIA-RESUMEN
125000        VARYING WKS-MEJ-I FROM 1 BY 1
125100        UNTIL WKS-MEJ-I > WKS-TOTAL-ORDEN-CAT.
125200 0520-ESCRIBE-CATEGORIAS-RESUMEN-E. EXIT.
125300
125400 0521-ESCRIBE-UNA-CATEGORIA-RESUMEN SECTION.
125500     SET CATP-IDX TO ORD-CAT-IDX (WKS-MEJ-I)
125600     SET CAT-IDX  TO ORD-CAT-IDX (WKS-MEJ-I)
125700     MOVE SPACES TO WKS-LINEA-RESUMEN
125800     MOVE CAT-NOMBRE (CAT-IDX)       TO LRC-CATEGORIA
125900     MOVE CATP-PROMEDIO (CATP-IDX)   TO LRC-PROMEDIO
126000     MOVE CATP-CONTADOR (CATP-IDX)   TO LRC-CONTADOR
126100     PERFORM 0590-ESCRIBE-LINEA-RESUMEN.
126200 0521-ESCRIBE-UNA-CATEGORIA-RESUMEN-E. EXIT.
126300
126400******************************************************************
126500*      T A B L A   D E   E V A L U A D O R E S   ( U 2 - 5 )     *
126600******************************************************************
126700 0530-ESCRIBE-ACTORES-RESUMEN SECTION.
126800     MOVE SPACES TO WKS-LINEA-RESUMEN
126900     MOVE 'EVALUADOR'      TO LRA-TIPO
127000     PERFORM 0590-ESCRIBE-LINEA-RESUMEN
127100     PERFORM 0531-ESCRIBE-UN-ACTOR-RESUMEN
127200        VARYING ACTP-IDX FROM 1 BY 1
127300        UNTIL ACTP-IDX > WKS-TOTAL-ACTOR-PROF.
127400 0530-ESCRIBE-ACTORES-RESUMEN-E. EXIT.
127500
127600 0531-ESCRIBE-UN-ACTOR-RESUMEN SECTION.
127700     MOVE SPACES TO WKS-LINEA-RESUMEN
127800     MOVE ACTP-TIPO (ACTP-IDX)      TO LRA-TIPO
127900     MOVE ACTP-PROMEDIO (ACTP-IDX)  TO LRA-PROMEDIO
128000     MOVE ACTP-CONTADOR (ACTP-IDX)  TO LRA-CONTADOR
128100     PERFORM 0590-ESCRIBE-LINEA-RESUMEN.
128200 0531-ESCRIBE-UN-ACTOR-RESUMEN-E. EXIT.
128300
128400******************************************************************
128500*      P R O P U E S T A   D E   M E J O R A   ( U 4 + U 6 )     *
128600******************************************************************
128700 0550-ESCRIBE-MEJORA-TODAS SECTION.
128800     IF NOT HAY-CATEGORIAS-FLAGEADAS
128900        PERFORM 0587-ESCRIBE-MEJORA-EXCELENTE
129000     ELSE
129100        PERFORM 0551-PROCESA-CATEGORIA-MEJORA
129200           VARYING CATF-IDX FROM 1 BY 1
129300           UNTIL CATF-IDX > WKS-TOTAL-CATEGORIAS
129400     END-IF.
129500 0550-ESCRIBE-MEJORA-TODAS-E. EXIT.
129600
129700 0551-PROCESA-CATEGORIA-MEJORA SECTION.
129800     IF CATF-CATEGORIA-BAJA (CATF-IDX)
129900        PERFORM 0552-CALCULA-UN-FLAT-PREGUNTA
130000           VARYING PREGF-IDX FROM 1 BY 1
130100           UNTIL PREGF-IDX > WKS-TOTAL-PREGUNTAS
130200           AFTER SEL-IDX FROM 1 BY 1
130300              UNTIL SEL-IDX > WKS-TOTAL-SELECCION
130400           AFTER RES-IDX FROM 1 BY 1 UNTIL RES-IDX > 40
130500        PERFORM 0560-CONSTRUYE-LISTA-MEJORA
130600        IF WKS-TOTAL-MEJORA > 0
130700           PERFORM 0570-ORDENA-MEJORA
130800           PERFORM 0580-ESCRIBE-UNA-CATEGORIA-MEJORA
130900        END-IF
131000     END-IF.
131100 0551-PROCESA-CATEGORIA-MEJORA-E. EXIT.
131200
131300 0552-CALCULA-UN-FLAT-PREGUNTA SECTION.
131400     IF SEL-IDX = 1 AND RES-IDX = 1
131500        MOVE 0   TO PREGF-SUMA (PREGF-IDX)
131600        MOVE 0   TO PREGF-CONTADOR (PREGF-IDX)
131700        MOVE 'N' TO PREGF-BAJA (PREGF-IDX)
131800     END-IF
131900     IF TPR-CATEGORIA (PREGF-IDX) = CAT-CODIGO (CATF-IDX)
132000        SET EVA-IDX TO SEL-EVA-NUM (SEL-IDX)
132100        IF TRE-OK (EVA-IDX, RES-IDX)
132200           AND TRE-CODIGO (EVA-IDX, RES-IDX)
132300                                = TPR-CODIGO (PREGF-IDX)
132400           ADD TRE-SCORE (EVA-IDX, RES-IDX)
132500                                TO PREGF-SUMA (PREGF-IDX)
132600           ADD 1                TO PREGF-CONTADOR (PREGF-IDX)
132700        END-IF
132800     END-IF
132900     IF SEL-IDX = WKS-TOTAL-SELECCION AND RES-IDX = 40
133000        IF TPR-CATEGORIA (PREGF-IDX) = CAT-CODIGO (CATF-IDX)
133100           IF PREGF-CONTADOR (PREGF-IDX) > 0
133200              COMPUTE PREGF-PROMEDIO (PREGF-IDX) ROUNDED =
133300                  PREGF-SUMA (PREGF-IDX)
133400                                   / PREGF-CONTADOR (PREGF-IDX)
133500           ELSE
133600              MOVE 0 TO PREGF-PROMEDIO (PREGF-IDX)
133700           END-IF
133800           IF PREGF-PROMEDIO (PREGF-IDX) < 4.0
133900              MOVE 'S' TO PREGF-BAJA (PREGF-IDX)
134000           ELSE
134100              MOVE 'N' TO PREGF-BAJA (PREGF-IDX)
134200           END-IF
134300        END-IF
134400     END-IF.
134500 0552-CALCULA-UN-FLAT-PREGUNTA-E. EXIT.
134600
134700 0560-CONSTRUYE-LISTA-MEJORA SECTION.
134800     MOVE 0 TO WKS-TOTAL-MEJORA
134900     PERFORM 0561-AGREGA-SI-BAJA
135000        VARYING PREGF-IDX FROM 1 BY 1
135100        UNTIL PREGF-IDX > WKS-TOTAL-PREGUNTAS.
135200 0560-CONSTRUYE-LISTA-MEJORA-E. EXIT.
135300
135400 0561-AGREGA-SI-BAJA SECTION.
135500     IF TPR-CATEGORIA (PREGF-IDX) = CAT-CODIGO (CATF-IDX)
135600        AND PREGF-PREGUNTA-BAJA (PREGF-IDX)
135700        ADD 1 TO WKS-TOTAL-MEJORA
135800        SET MEJ-IDX TO WKS-TOTAL-MEJORA
135900        MOVE PREGF-IDX TO MEJ-PREG-NUM (MEJ-IDX)
136000     END-IF.
136100 0561-AGREGA-SI-BAJA-E. EXIT.
136200
136300*    ORDENA ASCENDENTE POR PROMEDIO (LA MAS BAJA PRIMERO)
136400 0570-ORDENA-MEJORA SECTION.
136500     PERFORM 0571-BUCLE-ORDENA-EXTERNO
136600        VARYING WKS-MEJ-I FROM 1 BY 1
136700           UNTIL WKS-MEJ-I >= WKS-TOTAL-MEJORA.
136800 0570-ORDENA-MEJORA-E. EXIT.
136900
137000 0571-BUCLE-ORDENA-EXTERNO SECTION.
137100     COMPUTE WKS-MEJ-LIMITE = WKS-TOTAL-MEJORA - WKS-MEJ-I
137200     PERFORM 0572-BUCLE-ORDENA-INTERNO
137300        VARYING WKS-MEJ-J FROM 1 BY 1
137400           UNTIL WKS-MEJ-J > WKS-MEJ-LIMITE.
137500 0571-BUCLE-ORDENA-EXTERNO-E. EXIT.
137600
137700 0572-BUCLE-ORDENA-INTERNO SECTION.
137800     COMPUTE WKS-MEJ-J-MAS-1 = WKS-MEJ-J + 1
137900     IF PREGF-PROMEDIO (MEJ-PREG-NUM (WKS-MEJ-J)) >
138000        PREGF-PROMEDIO (MEJ-PREG-NUM (WKS-MEJ-J-MAS-1))
138100        MOVE MEJ-PREG-NUM (WKS-MEJ-J)       TO WKS-MEJ-TEMP
138200        MOVE MEJ-PREG-NUM (WKS-MEJ-J-MAS-1)
138300                                TO MEJ-PREG-NUM (WKS-MEJ-J)
138400        MOVE WKS-MEJ-TEMP
138500                                TO MEJ-PREG-NUM (WKS-MEJ-J-MAS-1)
138600     END-IF.
138700 0572-BUCLE-ORDENA-INTERNO-E. EXIT.
138800
138900 0580-ESCRIBE-UNA-CATEGORIA-MEJORA SECTION.
139000     MOVE SPACES TO WKS-LINEA-RESUMEN
139100     MOVE 'CATEGORIA:'         TO LRMC-LIT
139200     MOVE CAT-NOMBRE (CATF-IDX) TO LRMC-CATEGORIA
139300     MOVE 'PROMEDIO:'          TO LRMC-LIT2
139400     MOVE CATF-PROMEDIO (CATF-IDX) TO LRMC-PROMEDIO
139500     PERFORM 0590-ESCRIBE-LINEA-RESUMEN
139600
139700     MOVE SPACES TO WKS-LINEA-MEJORA
139800     MOVE CAT-NOMBRE (CATF-IDX) TO LMC-CATEGORIA
139900     MOVE 'PROMEDIO CAT.:'    TO LMC-LIT
140000     MOVE CATF-PROMEDIO (CATF-IDX) TO LMC-PROMEDIO
140100     PERFORM 0790-ESCRIBE-LINEA-MEJORA
140200
140300     PERFORM 0581-ESCRIBE-UNA-RECOMENDACION
140400        VARYING MEJ-IDX FROM 1 BY 1
140500           UNTIL MEJ-IDX > WKS-TOTAL-MEJORA.
140600 0580-ESCRIBE-UNA-CATEGORIA-MEJORA-E. EXIT.
140700
140800 0581-ESCRIBE-UNA-RECOMENDACION SECTION.
140900     PERFORM 0582-SELECCIONA-RECOMENDACION
141000
141100     MOVE SPACES TO WKS-LINEA-RESUMEN
141200     MOVE WKS-RECOMENDACION-TEXTO (1:120) TO LRMR-RECOMENDACION
141300     PERFORM 0590-ESCRIBE-LINEA-RESUMEN
141400
141500     MOVE SPACES TO WKS-LINEA-MEJORA
141600     MOVE TPR-CODIGO (MEJ-PREG-NUM (MEJ-IDX))     TO LMR-CODIGO
141700     MOVE PREGF-PROMEDIO (MEJ-PREG-NUM (MEJ-IDX)) TO LMR-PROMEDIO
141800     MOVE WKS-RECOMENDACION-TEXTO (1:100)
141900                                         TO LMR-RECOMENDACION
142000     PERFORM 0790-ESCRIBE-LINEA-MEJORA.
142100 0581-ESCRIBE-UNA-RECOMENDACION-E. EXIT.
142200
142300*    26/02/2024 DAR 232010 - SELECCION DE TEXTO POR PALABRA CLAVE
142400 0582-SELECCIONA-RECOMENDACION SECTION.                             232010
142500     MOVE TPR-TEXTO-MAYUS (MEJ-PREG-NUM (MEJ-IDX))
142600                                         TO WKS-TEXTO-BUSQUEDA
142700     EVALUATE CAT-CODIGO (CATF-IDX)
142800        WHEN 'PL' PERFORM 0583-SELECCIONA-REC-PL
142900        WHEN 'CO' PERFORM 0584-SELECCIONA-REC-CO
143000        WHEN 'EA' PERFORM 0585-SELECCIONA-REC-EA
143100        WHEN 'CP' PERFORM 0586-SELECCIONA-REC-CP
143200        WHEN OTHER
143300           MOVE
143400       'REVISAR Y FORTALECER LAS COMPETENCIAS DE LA CATEGORIA
143500-    ' MEDIANTE CAPACITACION Y REFLEXION DOCENTE.'
143600              TO WKS-RECOMENDACION-TEXTO
143700     END-EVALUATE.
143800 0582-SELECCIONA-RECOMENDACION-E. EXIT.
143900
144000 0583-SELECCIONA-REC-PL SECTION.
144100     MOVE 0 TO WKS-POSICION-CLAVE
144200     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
144300             FOR ALL 'CONOCIMIENTOS ACTUALIZADOS'
144400     IF WKS-POSICION-CLAVE > 0
144500        MOVE
144600     'ACTUALIZAR LOS CONOCIMIENTOS DEL DOCENTE MEDIANTE
144700-    ' CAPACITACION CONTINUA EN LA DISCIPLINA QUE IMPARTE.'
144800           TO WKS-RECOMENDACION-TEXTO
144900     ELSE
145000        MOVE 0 TO WKS-POSICION-CLAVE
145100        INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
145200                FOR ALL 'PROGRAMA'
145300        IF WKS-POSICION-CLAVE > 0
145400           MOVE
145500     'SOCIALIZAR EL PROGRAMA DE LA ASIGNATURA CON LOS ESTUDIANTES
145600-    ' DESDE EL INICIO DEL PERIODO.'
145700              TO WKS-RECOMENDACION-TEXTO
145800        ELSE
145900           MOVE 0 TO WKS-POSICION-CLAVE
146000           INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
146100                   FOR ALL 'PLAN'
146200           IF WKS-POSICION-CLAVE > 0
146300              MOVE
146400     'ELABORAR UN PLAN DE TRABAJO DETALLADO Y SOCIALIZARLO CON EL
146500-    ' GRUPO DE ESTUDIANTES.'
146600                 TO WKS-RECOMENDACION-TEXTO
146700           ELSE
146800              MOVE
146900     'ELABORAR Y SOCIALIZAR EL PLAN DE TRABAJO DEL PERIODO
147000-    ' ACADEMICO DESDE EL INICIO DEL CURSO.'
147100                 TO WKS-RECOMENDACION-TEXTO
147200           END-IF
147300        END-IF
147400     END-IF.
147500 0583-SELECCIONA-REC-PL-E. EXIT.
147600
147700 0584-SELECCIONA-REC-CO SECTION.
147800     MOVE 0 TO WKS-POSICION-CLAVE
147900     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
148000             FOR ALL 'PROYECTOS DE AULA'
148100     IF WKS-POSICION-CLAVE > 0
148200        MOVE
148300     'INCORPORAR PROYECTOS DE AULA QUE VINCULEN LA TEORIA CON LA
148400-    ' PRACTICA.'
148500           TO WKS-RECOMENDACION-TEXTO
148600     ELSE
148700        MOVE 0 TO WKS-POSICION-CLAVE
148800        INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
148900                FOR ALL 'RECURSOS'
149000        IF WKS-POSICION-CLAVE > 0
149100           MOVE
149200     'DIVERSIFICAR LOS RECURSOS DIDACTICOS UTILIZADOS EN CLASE.'
149300              TO WKS-RECOMENDACION-TEXTO
149400        ELSE
149500           MOVE 0 TO WKS-POSICION-CLAVE
149600           INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
149700                   FOR ALL 'METODOLOGIA'
149800           IF WKS-POSICION-CLAVE > 0
149900              MOVE
150000     'DIVERSIFICAR LA METODOLOGIA DE ENSENANZA EMPLEADA EN EL
150100-    ' CURSO.'
150200                 TO WKS-RECOMENDACION-TEXTO
150300           ELSE
150400              MOVE 0 TO WKS-POSICION-CLAVE
150500              INSPECT WKS-TEXTO-BUSQUEDA
150600                      TALLYING WKS-POSICION-CLAVE
150700                      FOR ALL 'TECNOLOGIA'
150800              IF WKS-POSICION-CLAVE > 0
150900                 MOVE
151000     'INTEGRAR HERRAMIENTAS TECNOLOGICAS COMO APOYO A LA
151100-    ' CONDUCCION DE LA CLASE.'
151200                    TO WKS-RECOMENDACION-TEXTO
151300              ELSE
151400                 MOVE
151500     'FORTALECER LA CONDUCCION DEL PROCESO DE
151600-    ' ENSENANZA-APRENDIZAJE EN EL AULA.'
151700                    TO WKS-RECOMENDACION-TEXTO
151800              END-IF
151900           END-IF
152000        END-IF
152100     END-IF.
152200 0584-SELECCIONA-REC-CO-E. EXIT.
152300
152400 0585-SELECCIONA-REC-EA SECTION.
152500     MOVE 0 TO WKS-POSICION-CLAVE
152600     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
152700             FOR ALL 'METODOS'
152800     IF WKS-POSICION-CLAVE > 0
152900        MOVE
153000     'VARIAR LOS METODOS DE EVALUACION DEL APRENDIZAJE
153100-    ' UTILIZADOS.'
153200           TO WKS-RECOMENDACION-TEXTO
153300     ELSE
153400        MOVE 0 TO WKS-POSICION-CLAVE
153500        INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
153600                FOR ALL 'RETROALIMENTACION'
153700        IF WKS-POSICION-CLAVE > 0
153800           MOVE
153900     'BRINDAR RETROALIMENTACION OPORTUNA SOBRE LOS RESULTADOS DE
154000-    ' LA EVALUACION.'
154100              TO WKS-RECOMENDACION-TEXTO
154200        ELSE
154300           MOVE 0 TO WKS-POSICION-CLAVE
154400           INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
154500                   FOR ALL 'COHERENTE'
154600           IF WKS-POSICION-CLAVE > 0
154700              MOVE
154800     'MANTENER COHERENCIA ENTRE LO ENSENADO Y LO EVALUADO.'
154900                 TO WKS-RECOMENDACION-TEXTO
155000           ELSE
155100              MOVE 0 TO WKS-POSICION-CLAVE
155200              INSPECT WKS-TEXTO-BUSQUEDA
155300                      TALLYING WKS-POSICION-CLAVE
155400                      FOR ALL 'CRITERIOS'
155500              IF WKS-POSICION-CLAVE > 0
155600                 MOVE
155700     'ESTABLECER CRITERIOS DE EVALUACION CLAROS DESDE EL INICIO.'
155800                    TO WKS-RECOMENDACION-TEXTO
155900              ELSE
156000                 MOVE
156100     'REVISAR LA EVALUACION DEL APRENDIZAJE APLICADA EN EL CURSO.'
156200                    TO WKS-RECOMENDACION-TEXTO
156300              END-IF
156400           END-IF
156500        END-IF
156600     END-IF.
156700 0585-SELECCIONA-REC-EA-E. EXIT.
156800
156900 0586-SELECCIONA-REC-CP SECTION.
157000     MOVE 0 TO WKS-POSICION-CLAVE
157100     INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
157200             FOR ALL 'RESPETO'
157300     IF WKS-POSICION-CLAVE > 0
157400        MOVE
157500     'PROMOVER UN TRATO DE RESPETO PERMANENTE HACIA LOS
157600-    ' ESTUDIANTES.'
157700           TO WKS-RECOMENDACION-TEXTO
157800     ELSE
157900        MOVE 0 TO WKS-POSICION-CLAVE
158000        INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
158100                FOR ALL 'DISCIPLINA'
158200        IF WKS-POSICION-CLAVE > 0
158300           MOVE
158400     'ESTABLECER NORMAS DE DISCIPLINA CLARAS PARA EL DESARROLLO DE
158500-    ' LA CLASE.'
158600              TO WKS-RECOMENDACION-TEXTO
158700        ELSE
158800           MOVE 0 TO WKS-POSICION-CLAVE
158900           INSPECT WKS-TEXTO-BUSQUEDA TALLYING WKS-POSICION-CLAVE
159000                   FOR ALL 'COMUNICACION'
159100           IF WKS-POSICION-CLAVE > 0
159200              MOVE
159300     'MEJORAR LA COMUNICACION ASERTIVA CON EL GRUPO DE
159400-    ' ESTUDIANTES.'
159500                 TO WKS-RECOMENDACION-TEXTO
159600           ELSE
159700              MOVE 0 TO WKS-POSICION-CLAVE
159800              INSPECT WKS-TEXTO-BUSQUEDA
159900                      TALLYING WKS-POSICION-CLAVE
160000                      FOR ALL 'PUNTUALIDAD'
160100              IF WKS-POSICION-CLAVE > 0
160200                 MOVE
160300     'MEJORAR LA PUNTUALIDAD EN EL INICIO Y TERMINO DE LA CLASE.'
160400                    TO WKS-RECOMENDACION-TEXTO
160500              ELSE
160600                 MOVE
160700     'FORTALECER EL COMPONENTE PERSONAL DEL DOCENTE FRENTE AL
160800-    ' GRUPO.'
160900                    TO WKS-RECOMENDACION-TEXTO
161000              END-IF
161100           END-IF
161200        END-IF
161300     END-IF.
161400 0586-SELECCIONA-REC-CP-E. EXIT.
161500
161600 0587-ESCRIBE-MEJORA-EXCELENTE SECTION.
161700     MOVE SPACES TO WKS-LINEA-RESUMEN
161800     MOVE 'DESEMPENO SOBRESALIENTE: TODAS LAS CATEGORIAS POR
161900-    ' ENCIMA DE 4.00'
162000          TO LRM-MENSAJE
162100     PERFORM 0590-ESCRIBE-LINEA-RESUMEN
162200
162300     MOVE SPACES TO WKS-LINEA-MEJORA
162400     MOVE 'DESEMPENO SOBRESALIENTE: TODAS LAS CATEGORIAS POR
162500-    ' ENCIMA DE 4.00'
162600          TO LMM-MENSAJE
162700     PERFORM 0790-ESCRIBE-LINEA-MEJORA.
162800 0587-ESCRIBE-MEJORA-EXCELENTE-E. EXIT.
162900
163000******************************************************************
163100*      R U T I N A S   D E   E S C R I T U R A   -   R E S U M E N
163200******************************************************************
163300 0590-ESCRIBE-LINEA-RESUMEN SECTION.
163400     MOVE WKS-LINEA-RESUMEN TO REG-SUMMARY-RPT
163500     WRITE REG-SUMMARY-RPT AFTER ADVANCING 1
163600     IF FS-SUMMARY-RPT NOT = ZERO
163700        MOVE 'SUMMARY-RPT' TO WKS-ARCHIVO-ERROR
163800        MOVE 'WRITE'       TO WKS-ACCION-ERROR
163900        MOVE SPACES        TO WKS-LLAVE-ERROR
164000        MOVE FS-SUMMARY-RPT TO WKS-FS-GENERICO
164100        PERFORM RUTINA-ERROR-ARCHIVO
164200     END-IF.
164300 0590-ESCRIBE-LINEA-RESUMEN-E. EXIT.
164400
164500 0591-ESCRIBE-PAGINA-RESUMEN SECTION.
164600     MOVE WKS-LINEA-RESUMEN TO REG-SUMMARY-RPT
164700     WRITE REG-SUMMARY-RPT AFTER ADVANCING C01
164800     IF FS-SUMMARY-RPT NOT = ZERO
164900        MOVE 'SUMMARY-RPT' TO WKS-ARCHIVO-ERROR
165000        MOVE 'WRITE'       TO WKS-ACCION-ERROR
165100        MOVE SPACES        TO WKS-LLAVE-ERROR
165200        MOVE FS-SUMMARY-RPT TO WKS-FS-GENERICO
165300        PERFORM RUTINA-ERROR-ARCHIVO
165400     END-IF.
165500 0591-ESCRIBE-PAGINA-RESUMEN-E. EXIT.
165600
165700******************************************************************
165800*      R E P O R T E   D E   D E T A L L E   ( U 3 )             *
165900******************************************************************
166000 0600-ESCRIBE-REPORTE-DETALLE SECTION.
166100     PERFORM 0610-ESCRIBE-ENCABEZADO-DETALLE
166200     PERFORM 0620-ESCRIBE-DETALLE-UNA-EVAL
166300        VARYING SEL-IDX FROM 1 BY 1
166400           UNTIL SEL-IDX > WKS-TOTAL-SELECCION
166500        AFTER RES-IDX FROM 1 BY 1 UNTIL RES-IDX > 40
166600     PERFORM 0630-ESCRIBE-PIE-DETALLE.
166700 0600-ESCRIBE-REPORTE-DETALLE-E. EXIT.
166800
166900 0610-ESCRIBE-ENCABEZADO-DETALLE SECTION.
167000     SET EVA-IDX TO SEL-EVA-NUM (1)
167100     MOVE SPACES TO WKS-LINEA-DETALLE
167200     MOVE 'DOCENTE:' TO LDE-ETIQUETA
167300     MOVE TEV-DOCENTE-DOC (EVA-IDX)    TO LDE-DOCUMENTO
167400     MOVE TEV-DOCENTE-NOMBRE (EVA-IDX) TO LDE-NOMBRE
167500     PERFORM 0691-ESCRIBE-PAGINA-DETALLE.
167600 0610-ESCRIBE-ENCABEZADO-DETALLE-E. EXIT.
167700
167800 0620-ESCRIBE-DETALLE-UNA-EVAL SECTION.
167900     SET EVA-IDX TO SEL-EVA-NUM (SEL-IDX)
168000     PERFORM 0622-BUSCA-NOMBRE-CATEGORIA
168100     MOVE SPACES TO WKS-LINEA-DETALLE
168200     MOVE TRE-CODIGO (EVA-IDX, RES-IDX)    TO LDC-CODIGO
168300     MOVE WKS-CAT-CORTO-ACTUAL             TO LDC-CATEGORIA
168400     IF TRE-OK (EVA-IDX, RES-IDX)
168500        MOVE TRE-SCORE (EVA-IDX, RES-IDX) TO WKS-EDIT-PROMEDIO
168600        MOVE WKS-EDIT-PROMEDIO            TO LDC-SCORE
168700     ELSE
168800        MOVE SPACES TO LDC-SCORE
168900     END-IF
169000     MOVE TEV-TIPO-FORM (EVA-IDX)          TO LDC-FORM-TIPO
169100     MOVE TRE-TEXTO-PREGUNTA (EVA-IDX, RES-IDX) (1:41)
169200                                                 TO LDC-TEXTO
169300     PERFORM 0690-ESCRIBE-LINEA-DETALLE.
169400 0620-ESCRIBE-DETALLE-UNA-EVAL-E. EXIT.
169500
169600*    BUSCA EL NOMBRE COMPLETO DE LA CATEGORIA PARA LA RESPUESTA
169700 0622-BUSCA-NOMBRE-CATEGORIA SECTION.
169800     MOVE 'N' TO WKS-CORTO-ENCONTRADO
169900     MOVE SPACES TO WKS-CAT-CORTO-ACTUAL
170000     PERFORM 0623-BUSCA-UN-NOMBRE-CATEGORIA
170100        VARYING CAT-IDX FROM 1 BY 1
170200        UNTIL CAT-IDX > WKS-TOTAL-CATEGORIAS OR CORTO-ENCONTRADO.
170300 0622-BUSCA-NOMBRE-CATEGORIA-E. EXIT.
170400
170500 0623-BUSCA-UN-NOMBRE-CATEGORIA SECTION.
170600     IF CAT-CODIGO (CAT-IDX) = TRE-CATEGORIA (EVA-IDX, RES-IDX)
170700        MOVE CAT-NOMBRE (CAT-IDX) (1:40) TO WKS-CAT-CORTO-ACTUAL
170800        MOVE 'S' TO WKS-CORTO-ENCONTRADO
170900     END-IF.
171000 0623-BUSCA-UN-NOMBRE-CATEGORIA-E. EXIT.
171100
171200 0630-ESCRIBE-PIE-DETALLE SECTION.
171300     MOVE SPACES TO WKS-LINEA-DETALLE
171400     MOVE 'TOTAL EVALUACIONES:'   TO LDP-LIT
171500     MOVE WKS-TOTAL-EVALS-PROF    TO LDP-TOTAL
171600     PERFORM 0690-ESCRIBE-LINEA-DETALLE.
171700 0630-ESCRIBE-PIE-DETALLE-E. EXIT.
171800
171900 0690-ESCRIBE-LINEA-DETALLE SECTION.
172000     MOVE WKS-LINEA-DETALLE TO REG-DETAIL-RPT
172100     WRITE REG-DETAIL-RPT AFTER ADVANCING 1
172200     IF FS-DETAIL-RPT NOT = ZERO
172300        MOVE 'DETAIL-RPT'  TO WKS-ARCHIVO-ERROR
172400        MOVE 'WRITE'       TO WKS-ACCION-ERROR
172500        MOVE SPACES        TO WKS-LLAVE-ERROR
172600        MOVE FS-DETAIL-RPT TO WKS-FS-GENERICO
172700        PERFORM RUTINA-ERROR-ARCHIVO
172800     END-IF.
172900 0690-ESCRIBE-LINEA-DETALLE-E. EXIT.
173000
173100 0691-ESCRIBE-PAGINA-DETALLE SECTION.
173200     MOVE WKS-LINEA-DETALLE TO REG-DETAIL-RPT
173300     WRITE REG-DETAIL-RPT AFTER ADVANCING C01
173400     IF FS-DETAIL-RPT NOT = ZERO
173500        MOVE 'DETAIL-RPT'  TO WKS-ARCHIVO-ERROR
173600        MOVE 'WRITE'       TO WKS-ACCION-ERROR
173700        MOVE SPACES        TO WKS-LLAVE-ERROR
173800        MOVE FS-DETAIL-RPT TO WKS-FS-GENERICO
173900        PERFORM RUTINA-ERROR-ARCHIVO
174000     END-IF.
174100 0691-ESCRIBE-PAGINA-DETALLE-E. EXIT.
174200
174300******************************************************************
174400*      E N C A B E Z A D O   D E L   R E P O R T E   M E J O R A *
174500******************************************************************
174600 0700-ESCRIBE-ENCABEZADO-MEJORA SECTION.
174700     SET EVA-IDX TO SEL-EVA-NUM (1)
174800     MOVE SPACES TO WKS-LINEA-MEJORA
174900     MOVE 'DOCENTE:' TO LME-ETIQUETA
175000     MOVE TEV-DOCENTE-DOC (EVA-IDX)    TO LME-DOCUMENTO
175100     MOVE TEV-DOCENTE-NOMBRE (EVA-IDX) TO LME-NOMBRE
175200     PERFORM 0791-ESCRIBE-PAGINA-MEJORA.
175300 0700-ESCRIBE-ENCABEZADO-MEJORA-E. EXIT.
175400
175500******************************************************************
175600*      R U T I N A S   D E   E S C R I T U R A   -   M E J O R A *
175700******************************************************************
175800 0790-ESCRIBE-LINEA-MEJORA SECTION.
175900     MOVE WKS-LINEA-MEJORA TO REG-MEJORA-RPT
176000     WRITE REG-MEJORA-RPT AFTER ADVANCING 1
176100     IF FS-MEJORA-RPT NOT = ZERO
176200        MOVE 'MEJORA-RPT'  TO WKS-ARCHIVO-ERROR
176300        MOVE 'WRITE'       TO WKS-ACCION-ERROR
176400        MOVE SPACES        TO WKS-LLAVE-ERROR
176500        MOVE FS-MEJORA-RPT TO WKS-FS-GENERICO
176600        PERFORM RUTINA-ERROR-ARCHIVO
176700     END-IF.
176800 0790-ESCRIBE-LINEA-MEJORA-E. EXIT.
176900
177000 0791-ESCRIBE-PAGINA-MEJORA SECTION.
177100     MOVE WKS-LINEA-MEJORA TO REG-MEJORA-RPT
177200     WRITE REG-MEJORA-RPT AFTER ADVANCING C01
177300     IF FS-MEJORA-RPT NOT = ZERO
177400        MOVE 'MEJORA-RPT'  TO WKS-ARCHIVO-ERROR
177500        MOVE 'WRITE'       TO WKS-ACCION-ERROR
177600        MOVE SPACES        TO WKS-LLAVE-ERROR
177700        MOVE FS-MEJORA-RPT TO WKS-FS-GENERICO
177800        PERFORM RUTINA-ERROR-ARCHIVO
177900     END-IF.
178000 0791-ESCRIBE-PAGINA-MEJORA-E. EXIT.
178100
178200******************************************************************
178300*      D I R E C T O R I O   D E   D O C E N T E S / P E R I O D O
178400*      S / E V A L U A D O R E S   ( U 5 )                       *
178500******************************************************************
178600 0900-ESCRIBE-DIRECTORIO SECTION.
178700     PERFORM 0910-ORDENA-PERIODOS
178800     PERFORM 0905-EDITA-FECHA-PROCESO
178900
179000     MOVE SPACES TO WKS-LINEA-DIRECTORIO
179100     MOVE 'DIRECTORIO DE DOCENTES' TO LDT-TITULO
179200     MOVE WKS-FECHA-EDITADA        TO LDT-FECHA
179300     PERFORM 0991-ESCRIBE-PAGINA-DIRECTORIO
179400     PERFORM 0920-ESCRIBE-PROFESORES-DIR
179500        VARYING PRF-IDX FROM 1 BY 1
179600           UNTIL PRF-IDX > WKS-TOTAL-PROFESORES
179700
179800     MOVE SPACES TO WKS-LINEA-DIRECTORIO
179900     MOVE 'DIRECTORIO DE PERIODOS' TO LDT-TITULO
180000     PERFORM 0991-ESCRIBE-PAGINA-DIRECTORIO
180100     PERFORM 0930-ESCRIBE-PERIODOS-DIR
180200        VARYING PER-IDX FROM 1 BY 1
180300           UNTIL PER-IDX > WKS-TOTAL-PERIODOS
180400
180500     MOVE SPACES TO WKS-LINEA-DIRECTORIO
180600     MOVE 'DIRECTORIO DE EVALUADORES' TO LDT-TITULO
180700     PERFORM 0991-ESCRIBE-PAGINA-DIRECTORIO
180800     PERFORM 0940-ESCRIBE-ACTORES-DIR
180900        VARYING ACT-IDX FROM 1 BY 1
181000           UNTIL ACT-IDX > WKS-TOTAL-ACTORES
181100
181200     PERFORM 0945-ESCRIBE-TOTALES-DIR.
181300 0900-ESCRIBE-DIRECTORIO-E. EXIT.
181400
181500*    FECHA DEL PROCESO BATCH PARA EL ENCABEZADO DEL DIRECTORIO
181600 0905-EDITA-FECHA-PROCESO SECTION.
181700     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
181800     MOVE SPACES TO WKS-FECHA-EDITADA
181900     STRING WKS-DIA-SIS  DELIMITED BY SIZE
182000            '/'          DELIMITED BY SIZE
182100            WKS-MES-SIS  DELIMITED BY SIZE
182200            '/'          DELIMITED BY SIZE
182300            WKS-ANIO-SIS DELIMITED BY SIZE
182400            INTO WKS-FECHA-EDITADA
182500     END-STRING.
182600 0905-EDITA-FECHA-PROCESO-E. EXIT.
182700
182800*    ORDENA TABLA-PERIODOS EN FORMA CRONOLOGICA (AAAA-N ORDENA
182900*    BIEN EN FORMA ALFABETICA) PARA EL DIRECTORIO (U5)
183000 0910-ORDENA-PERIODOS SECTION.
183100     PERFORM 0911-BUCLE-ORD-PER-EXTERNO
183200        VARYING WKS-PER-I FROM 1 BY 1
183300        UNTIL WKS-PER-I >= WKS-TOTAL-PERIODOS.
183400 0910-ORDENA-PERIODOS-E. EXIT.
183500
183600 0911-BUCLE-ORD-PER-EXTERNO SECTION.
183700     COMPUTE WKS-PER-LIMITE = WKS-TOTAL-PERIODOS - WKS-PER-I
183800     PERFORM 0912-BUCLE-ORD-PER-INTERNO
183900        VARYING WKS-PER-J FROM 1 BY 1
184000           UNTIL WKS-PER-J > WKS-PER-LIMITE.
184100 0911-BUCLE-ORD-PER-EXTERNO-E. EXIT.
184200
184300 0912-BUCLE-ORD-PER-INTERNO SECTION.
184400     COMPUTE WKS-PER-J-MAS-1 = WKS-PER-J + 1
184500     IF TPE-PERIODO (WKS-PER-J) > TPE-PERIODO (WKS-PER-J-MAS-1)
184600        MOVE TPE-PERIODO (WKS-PER-J)    TO WKS-PER-TEMP-PERIODO
184700        MOVE TPE-CONTADOR (WKS-PER-J)   TO WKS-PER-TEMP-CONTADOR
184800        MOVE TPE-PERIODO (WKS-PER-J-MAS-1)
184900                                     TO TPE-PERIODO (WKS-PER-J)
185000        MOVE TPE-CONTADOR (WKS-PER-J-MAS-1)
185100                                     TO TPE-CONTADOR (WKS-PER-J)
185200        MOVE WKS-PER-TEMP-PERIODO
185300                              TO TPE-PERIODO (WKS-PER-J-MAS-1)
185400        MOVE WKS-PER-TEMP-CONTADOR
185500                              TO TPE-CONTADOR (WKS-PER-J-MAS-1)
185600     END-IF.
185700 0912-BUCLE-ORD-PER-INTERNO-E. EXIT.
185800
185900 0920-ESCRIBE-PROFESORES-DIR SECTION.
186000     PERFORM 0921-ESCRIBE-UN-PROFESOR-DIR.
186100 0920-ESCRIBE-PROFESORES-DIR-E. EXIT.
186200
186300 0921-ESCRIBE-UN-PROFESOR-DIR SECTION.
186400     MOVE SPACES TO WKS-LINEA-DIRECTORIO
186500     MOVE TPF-DOCUMENTO (PRF-IDX)  TO LDP2-DOCUMENTO
186600     MOVE TPF-NOMBRE (PRF-IDX)     TO LDP2-NOMBRE
186700     MOVE TPF-CONTADOR (PRF-IDX)   TO LDP2-CONTADOR
186800     PERFORM 0990-ESCRIBE-LINEA-DIRECTORIO.
186900 0921-ESCRIBE-UN-PROFESOR-DIR-E. EXIT.
187000
187100 0930-ESCRIBE-PERIODOS-DIR SECTION.
187200     PERFORM 0931-ESCRIBE-UN-PERIODO-DIR.
187300 0930-ESCRIBE-PERIODOS-DIR-E. EXIT.
187400
187500 0931-ESCRIBE-UN-PERIODO-DIR SECTION.
187600     MOVE SPACES TO WKS-LINEA-DIRECTORIO
187700     MOVE TPE-PERIODO (PER-IDX)    TO LDPE-PERIODO
187800     MOVE TPE-CONTADOR (PER-IDX)   TO LDPE-CONTADOR
187900     PERFORM 0990-ESCRIBE-LINEA-DIRECTORIO.
188000 0931-ESCRIBE-UN-PERIODO-DIR-E. EXIT.
188100
188200 0940-ESCRIBE-ACTORES-DIR SECTION.
188300     PERFORM 0941-ESCRIBE-UN-ACTOR-DIR.
188400 0940-ESCRIBE-ACTORES-DIR-E. EXIT.
188500
188600 0941-ESCRIBE-UN-ACTOR-DIR SECTION.
188700     MOVE SPACES TO WKS-LINEA-DIRECTORIO
188800     MOVE TAC-TIPO (ACT-IDX)       TO LDA-TIPO
188900     MOVE TAC-CONTADOR (ACT-IDX)   TO LDA-CONTADOR
189000     PERFORM 0990-ESCRIBE-LINEA-DIRECTORIO.
189100 0941-ESCRIBE-UN-ACTOR-DIR-E. EXIT.
189200
189300 0945-ESCRIBE-TOTALES-DIR SECTION.
189400     MOVE SPACES TO WKS-LINEA-DIRECTORIO
189500     MOVE 'TOTAL EVALUACIONES CARGADAS:' TO LDTO-LIT
189600     MOVE WKS-TOTAL-EVALUACIONES         TO LDTO-VALOR
189700     PERFORM 0990-ESCRIBE-LINEA-DIRECTORIO
189800
189900     MOVE SPACES TO WKS-LINEA-DIRECTORIO
190000     MOVE 'TOTAL PREGUNTAS CARGADAS:'    TO LDTO-LIT
190100     MOVE WKS-TOTAL-PREGUNTAS            TO LDTO-VALOR
190200     PERFORM 0990-ESCRIBE-LINEA-DIRECTORIO
190300
190400     MOVE SPACES TO WKS-LINEA-DIRECTORIO
190500     MOVE 'TOTAL REGISTROS SALTADOS:'    TO LDTO-LIT
190600     MOVE WKS-REGISTROS-SALTADOS         TO LDTO-VALOR
190700     PERFORM 0990-ESCRIBE-LINEA-DIRECTORIO.
190800 0945-ESCRIBE-TOTALES-DIR-E. EXIT.
190900
191000 0990-ESCRIBE-LINEA-DIRECTORIO SECTION.
191100     MOVE WKS-LINEA-DIRECTORIO TO REG-DIRECTORY-RPT
191200     WRITE REG-DIRECTORY-RPT AFTER ADVANCING 1
191300     IF FS-DIRECTORY-RPT NOT = ZERO
191400        MOVE 'DIRECTORY-RPT' TO WKS-ARCHIVO-ERROR
191500        MOVE 'WRITE'         TO WKS-ACCION-ERROR
191600        MOVE SPACES          TO WKS-LLAVE-ERROR
191700        MOVE FS-DIRECTORY-RPT TO WKS-FS-GENERICO
191800        PERFORM RUTINA-ERROR-ARCHIVO
191900     END-IF.
192000 0990-ESCRIBE-LINEA-DIRECTORIO-E. EXIT.
192100
192200 0991-ESCRIBE-PAGINA-DIRECTORIO SECTION.
192300     MOVE WKS-LINEA-DIRECTORIO TO REG-DIRECTORY-RPT
192400     WRITE REG-DIRECTORY-RPT AFTER ADVANCING C01
192500     IF FS-DIRECTORY-RPT NOT = ZERO
192600        MOVE 'DIRECTORY-RPT' TO WKS-ARCHIVO-ERROR
192700        MOVE 'WRITE'         TO WKS-ACCION-ERROR
192800        MOVE SPACES          TO WKS-LLAVE-ERROR
192900        MOVE FS-DIRECTORY-RPT TO WKS-FS-GENERICO
193000        PERFORM RUTINA-ERROR-ARCHIVO
193100     END-IF.
193200 0991-ESCRIBE-PAGINA-DIRECTORIO-E. EXIT.
193300
193400******************************************************************
193500*      C I E R R E   D E   A R C H I V O S                       *
193600******************************************************************
193700 0950-CIERRA-ARCHIVOS SECTION.
193800     CLOSE QUESTIONS
193900     CLOSE EVALS
194000     CLOSE REQUESTS
194100     CLOSE SUMMARY-RPT
194200     CLOSE DETAIL-RPT
194300     CLOSE MEJORA-RPT
194400     CLOSE DIRECTORY-RPT.
194500 0950-CIERRA-ARCHIVOS-E. EXIT.
