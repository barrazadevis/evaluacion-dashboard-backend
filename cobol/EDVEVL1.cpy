000100******************************************************************
000200*    COPY       :  EDVEVL1                                       *
000300*    APLICACION :  EVALUACION DOCENTE                            *
000400*    DESCRIPCION:  LAYOUT DE LA EVALUACION DE UN DOCENTE (ARCHIVO*
000500*                  EVALS).  UNA EVALUACION ES LA CALIFICACION    *
000600*                  DE UN EVALUADOR A UN DOCENTE EN UN PERIODO,   *
000700*                  CON 40 RESPUESTAS EN EL ORDEN DEL CATALOGO.   *
000800******************************************************************
000900* FECHA       : 14/01/2024                                       *
001000* PROGRAMADOR : DANIEL RAMIREZ (PEDR)                            *
001100* CAMBIO      : CREACION INICIAL DEL LAYOUT                      *
001200* FECHA       : 02/02/2024                                       *
001300* PROGRAMADOR : DANIEL RAMIREZ (PEDR)                            *
001400* CAMBIO      : SE AMPLIA EVD-RESPUESTA DE 30 A 40 OCURRENCIAS   *
001500*               POR CRECIMIENTO DEL CATALOGO (REQ. EEDR-0118)    *
001600******************************************************************
001700 01  REG-EVALUACION.
001800     05  EVD-EVAL-ID               PIC X(10).
001900     05  EVD-DOCENTE-DOC           PIC X(12).
002000     05  EVD-DOCENTE-NOMBRE        PIC X(40).
002100     05  EVD-PERIODO               PIC X(06).
002200     05  EVD-TIPO-FORMULARIO       PIC X(20).
002300     05  EVD-RESPUESTAS OCCURS 40 TIMES
002400                       INDEXED BY EVD-IDX.
002500         10  EVD-RESP-CODIGO       PIC X(08).
002600         10  EVD-RESP-SCORE        PIC 9(01)V99.
002700         10  EVD-RESP-FLAG         PIC X(01).
002800             88  EVD-RESP-OK                VALUE 'Y'.
002900             88  EVD-RESP-VACIA             VALUE 'N'.
003000     05  FILLER                    PIC X(02).
