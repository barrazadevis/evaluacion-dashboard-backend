000100******************************************************************
000200*    COPY       :  EDVCAT1                                       *
000300*    APLICACION :  EVALUACION DOCENTE                            *
000400*    DESCRIPCION:  LAYOUT DEL CATALOGO DE PREGUNTAS (ARCHIVO      *
000500*                  QUESTIONS).  UN REGISTRO POR PREGUNTA DE LA   *
000600*                  ENCUESTA, LEIDO SECUENCIAL ANTES DE LAS       *
000700*                  EVALUACIONES.                                  *
000800******************************************************************
000900* FECHA       : 14/01/2024                                       *
001000* PROGRAMADOR : DANIEL RAMIREZ (PEDR)                            *
001100* CAMBIO      : CREACION INICIAL DEL LAYOUT                      *
001200******************************************************************
001300 01  REG-CATALOGO.
001400     05  CAT-PREG-CODIGO           PIC X(08).
001500     05  CAT-PREG-CATEGORIA        PIC X(02).
001600     05  CAT-PREG-TEXTO            PIC X(120).
001700     05  FILLER                    PIC X(02).
